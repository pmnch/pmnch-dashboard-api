000100*----------------------------------------------------------------*
000200*  SVYNGW  -  WORKING-STORAGE N-GRAM ACCUMULATION TABLE.  ONE     
000300*  ENTRY PER DISTINCT (QUESTION, KIND, TEXT) SEEN WHILE SVYNGRM   
000400*  TOKENIZES RESPONSE-OUT; SEARCHED LINEARLY SINCE THE TEXT KEY   
000500*  ARRIVES IN NO PARTICULAR ORDER.                                
000600*----------------------------------------------------------------*
000700 01  NGRAM-ACCUM-CONTROL.                                         
000800     05  NGRAM-ACCUM-SIZE        PIC 9(05) COMP VALUE 0.          
000900 01  NGRAM-ACCUM-TABLE.                                           
001000     05  NGA-ENTRY OCCURS 0 TO 20000 TIMES                        
001100             DEPENDING ON NGRAM-ACCUM-SIZE                        
001200             INDEXED BY NGA-NDX.                                  
001300         10  NGA-Q-CODE           PIC X(02).                      
001400         10  NGA-KIND             PIC X(07).                      
001500         10  NGA-TEXT             PIC X(60).                      
001600         10  NGA-COUNT            PIC 9(07) COMP VALUE 0.         
