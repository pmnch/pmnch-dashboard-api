000100*----------------------------------------------------------------*
000200*  SVYPRF  -  FD RECORD LAYOUT FOR THE PROFESSION-REF OUTPUT      
000300*  FILE.  DESCENDING-COUNT ORDER; PRODUCED ONLY FOR THE CAMPAIGN  
000400*  WHOSE DASHBOARD CARRIES A PROFESSION COLUMN.                   
000500*----------------------------------------------------------------*
000600 01  PROFESSION-REF-RECORD.                                       
000700     05  PF-CODE                 PIC X(30).                       
000800     05  PF-COUNT                PIC 9(07).                       
