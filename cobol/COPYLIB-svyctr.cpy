000100*----------------------------------------------------------------*
000200*  SVYCTR  -  FD RECORD LAYOUT FOR THE COUNTRY-REF OUTPUT FILE.   
000300*  ONE RECORD PER COUNTRY/REGION PAIR, FIRST-OCCURRENCE ORDER.    
000400*----------------------------------------------------------------*
000500 01  COUNTRY-REF-RECORD.                                          
000600     05  CR-ALPHA2-CODE          PIC X(02).                       
000700     05  CR-COUNTRY-NAME         PIC X(40).                       
000800     05  CR-DEMONYM              PIC X(30).                       
000900     05  CR-REGION-NAME          PIC X(30).                       
