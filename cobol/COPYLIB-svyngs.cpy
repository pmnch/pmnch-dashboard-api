000100*----------------------------------------------------------------*
000200*  SVYNGS  -  SD SORT-WORK RECORD SVYNGRM USES TO PUT EACH KIND   
000300*  (UNIGRAM/BIGRAM/TRIGRAM) OUT IN DESCENDING-COUNT ORDER.        
000400*----------------------------------------------------------------*
000500 01  NGRAM-SORT-RECORD.                                           
000600     05  NSR-KIND-SEQ             PIC 9(01).                      
000700     05  NSR-COUNT                PIC 9(07).                      
000800     05  NSR-Q-CODE               PIC X(02).                      
000900     05  NSR-KIND                 PIC X(07).                      
001000     05  NSR-TEXT                 PIC X(60).                      
