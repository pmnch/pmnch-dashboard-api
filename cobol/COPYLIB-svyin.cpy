000100*----------------------------------------------------------------*
000200*  SVYIN  -  RAW RESPONSE RECORD (RESPONSE-IN), AS DROPPED BY THE
000300*  FEED FROM THE RESPONSE STORE.  Q2 FIELDS ARE ONLY POPULATED
000400*  FOR THE TWO-QUESTION CAMPAIGN (GIZ); OTHER CAMPAIGNS LEAVE THE
000500*  Q2 AREA BLANK.
000550*----------------------------------------------------------------*
000560*    09/30/2005 M.ALVAREZ SV-0060 - TEXT FIELDS PUT BACK TO THE
000570*    COMFORTABLE DISPLAY WIDTHS ON THE INTERFACE CONTROL SHEET'S
000580*    FIELD-BY-FIELD LAYOUT.  A PRIOR CUT-DOWN OF THIS RECORD,
000590*    CHASING AN OVERALL RECORD LENGTH QUOTED ELSEWHERE ON THAT
000595*    SAME SHEET THAT DOES NOT ADD UP AGAINST ITS OWN FIELD
000596*    LAYOUT EVEN ONE QUESTION AT A TIME, TRUNCATED LIVE RESPONSE
000597*    TEXT.  THE OVERALL LENGTH FIGURE IS TREATED AS THE STALE
000598*    ONE, PENDING A CORRECTION FROM WHOEVER OWNS THAT SHEET.
000599*    SVYXTR SV-0060 MOVED THE SCAN-LENGTH PARAGRAPHS BACK IN STEP.
000600*----------------------------------------------------------------*
000700 01  RESPONSE-IN-RECORD.
000800     05  RI-CAMPAIGN-CODE        PIC X(20).
000900     05  RI-Q1-AREA.
001000         10  RI-ORIGINAL-TEXT    PIC X(80).
001100         10  RI-ENGLISH-TEXT     PIC X(80).
001200         10  RI-ORIGINAL-LANG    PIC X(05).
001300         10  RI-NLU-CATEGORY     PIC X(30).
001400         10  RI-LEMMATIZED       PIC X(80).
001500     05  RI-ALPHA2-COUNTRY       PIC X(02).
001600     05  RI-REGION-NAME          PIC X(30).
001700     05  RI-AGE                  PIC X(17).
001800     05  RI-GENDER               PIC X(20).
001900     05  RI-DATA-SOURCE          PIC X(20).
002000     05  RI-PROFESSION           PIC X(30).
002100     05  RI-Q2-ADDL-AREA.
002200         10  RI-Q2-ORIGINAL-TEXT PIC X(80).
002300         10  RI-Q2-ENGLISH-TEXT  PIC X(80).
002400         10  RI-Q2-ORIGINAL-LANG PIC X(05).
002500         10  RI-Q2-NLU-CATEGORY  PIC X(30).
002600         10  RI-Q2-LEMMATIZED    PIC X(80).
002700     05  FILLER                  PIC X(10).
