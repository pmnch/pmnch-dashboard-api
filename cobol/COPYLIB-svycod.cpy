000100*----------------------------------------------------------------*
000200*  SVYCOD  -  CAMPAIGN / LANGUAGE CONSTANT TABLES                 
000300*  SHARED BY SVYVAL, SVYXTR AND SVYLOAD.  CAMPAIGN MNEMONIC CODES 
000400*  ARE THE SHORT (20 BYTE) FORM CARRIED ON THE RESPONSE FILES;    
000500*  THE LONGER DASHBOARD NAMES ARE CARRIED ONLY AS INPUT ALIASES   
000600*  BELOW AND ARE NEVER STORED ON A RECORD.                        
000700*----------------------------------------------------------------*
000800 01  CAMPAIGN-INIT-VALUES.                                        
000900     05  FILLER              PIC X(20) VALUE 'WRA03A'.            
001000     05  FILLER              PIC 9(02) VALUE 15.                  
001100     05  FILLER              PIC 9(01) VALUE 1.                   
001200     05  FILLER              PIC X(01) VALUE 'N'.                 
001300     05  FILLER              PIC X(01) VALUE 'N'.                 
001400     05  FILLER              PIC X(01) VALUE 'N'.                 
001500     05  FILLER              PIC X(05) VALUE SPACE.               
001600     05  FILLER              PIC X(20) VALUE 'PMN01A'.            
001700     05  FILLER              PIC 9(02) VALUE 10.                  
001800     05  FILLER              PIC 9(01) VALUE 1.                   
001900     05  FILLER              PIC X(01) VALUE 'Y'.                 
002000     05  FILLER              PIC X(01) VALUE 'N'.                 
002100     05  FILLER              PIC X(01) VALUE 'Y'.                 
002200     05  FILLER              PIC X(05) VALUE SPACE.               
002300     05  FILLER              PIC X(20) VALUE 'MIDWIFE'.           
002400     05  FILLER              PIC 9(02) VALUE 15.                  
002500     05  FILLER              PIC 9(01) VALUE 1.                   
002600     05  FILLER              PIC X(01) VALUE 'N'.                 
002700     05  FILLER              PIC X(01) VALUE 'N'.                 
002800     05  FILLER              PIC X(01) VALUE 'N'.                 
002900     05  FILLER              PIC X(05) VALUE SPACE.               
003000     05  FILLER              PIC X(20) VALUE 'GIZ'.               
003100     05  FILLER              PIC 9(02) VALUE 15.                  
003200     05  FILLER              PIC 9(01) VALUE 2.                   
003300     05  FILLER              PIC X(01) VALUE 'N'.                 
003400     05  FILLER              PIC X(01) VALUE 'Y'.                 
003500     05  FILLER              PIC X(01) VALUE 'N'.                 
003600     05  FILLER              PIC X(05) VALUE SPACE.               
003700     05  FILLER              PIC X(20) VALUE 'WWWPAKISTAN'.       
003800     05  FILLER              PIC 9(02) VALUE 15.                  
003900     05  FILLER              PIC 9(01) VALUE 1.                   
004000     05  FILLER              PIC X(01) VALUE 'N'.                 
004100     05  FILLER              PIC X(01) VALUE 'N'.                 
004200     05  FILLER              PIC X(01) VALUE 'N'.                 
004300     05  FILLER              PIC X(05) VALUE SPACE.               
004400     05  FILLER              PIC X(20) VALUE 'HEALTHWELLBEING'.   
004500     05  FILLER              PIC 9(02) VALUE 0.                   
004600     05  FILLER              PIC 9(01) VALUE 1.                   
004700     05  FILLER              PIC X(01) VALUE 'Y'.                 
004800     05  FILLER              PIC X(01) VALUE 'N'.                 
004900     05  FILLER              PIC X(01) VALUE 'N'.                 
005000     05  FILLER              PIC X(05) VALUE SPACE.               
005100*----------------------------------------------------------------*
005200 01  CAMPAIGN-TABLE REDEFINES CAMPAIGN-INIT-VALUES.               
005300     05  CAMP-ENTRY OCCURS 6 TIMES INDEXED BY CAMP-NDX.           
005400         10  CAMP-CODE           PIC X(20).                       
005500         10  CAMP-MIN-AGE        PIC 9(02).                       
005600         10  CAMP-QUESTION-CNT   PIC 9(01).                       
005700         10  CAMP-GENDER-REF-SW  PIC X(01).                       
005800             88  CAMP-HAS-GENDER-REF     VALUE 'Y'.               
005900         10  CAMP-PROF-REF-SW    PIC X(01).                       
006000             88  CAMP-HAS-PROF-REF       VALUE 'Y'.               
006100         10  CAMP-YOUTH-FILT-SW  PIC X(01).                       
006200             88  CAMP-IS-YOUTH-FILTERED  VALUE 'Y'.               
006300         10  FILLER              PIC X(05).                       
006400*----------------------------------------------------------------*
006500 01  ALIAS-INIT-VALUES.                                           
006600     05  FILLER          PIC X(30) VALUE 'WHAT_YOUNG_PEOPLE_WANT'.
006700     05  FILLER          PIC X(20) VALUE 'PMN01A'.                
006800     05  FILLER          PIC X(30) VALUE                          
006900         'ECONOMIC_EMPOWERMENT_MEXICO'.                           
007000     05  FILLER          PIC X(20) VALUE 'GIZ'.                   
007100     05  FILLER          PIC X(30) VALUE                          
007200         'WHAT_WOMEN_WANT_PAKISTAN'.                              
007300     05  FILLER          PIC X(20) VALUE 'WWWPAKISTAN'.           
007400*----------------------------------------------------------------*
007500 01  ALIAS-TABLE REDEFINES ALIAS-INIT-VALUES.                     
007600     05  ALIAS-ENTRY OCCURS 3 TIMES INDEXED BY ALIAS-NDX.         
007700         10  ALIAS-NAME          PIC X(30).                       
007800         10  ALIAS-CANON-CODE    PIC X(20).                       
007900*----------------------------------------------------------------*
008000 01  LANGUAGE-INIT-VALUES.                                        
008100     05  FILLER              PIC X(05) VALUE 'EN'.                
008200     05  FILLER              PIC X(05) VALUE 'ES'.                
008300     05  FILLER              PIC X(05) VALUE 'FR'.                
008400     05  FILLER              PIC X(05) VALUE 'HI'.                
008500     05  FILLER              PIC X(05) VALUE 'PT'.                
008600     05  FILLER              PIC X(05) VALUE 'SW'.                
008700     05  FILLER              PIC X(05) VALUE 'UR'.                
008800*----------------------------------------------------------------*
008900 01  LANGUAGE-TABLE REDEFINES LANGUAGE-INIT-VALUES.               
009000     05  LANG-CODE OCCURS 7 TIMES INDEXED BY LANG-NDX PIC X(05).  
009100*----------------------------------------------------------------*
009200 01  CODE-CONSTANTS.                                              
009300     05  CONST-UNCODABLE      PIC X(11) VALUE 'UNCODABLE'.        
009400     05  CONST-ENVIRONMENT    PIC X(11) VALUE 'ENVIRONMENT'.      
009500     05  CONST-SAFETY         PIC X(06) VALUE 'SAFETY'.           
009600     05  CONST-OTHERQUEST     PIC X(17) VALUE 'OTHERQUESTIONABLE'.
009700     05  CONST-NOTRELATED     PIC X(10) VALUE 'NOTRELATED'.       
009800     05  CONST-DEFAULT-LANG   PIC X(05) VALUE 'EN'.               
009900*----------------------------------------------------------------*
