000100*----------------------------------------------------------------*
000200*  SVYMPT  -  WORKING-STORAGE LOOKUP TABLES LOADED FROM           
000300*  COUNTRY-DATA AND CATEGORY-MAP AT SVYLOAD INITIALIZATION.  BOTH 
000400*  TABLES ARE LOADED IN KEY SEQUENCE AND SEARCHED WITH SEARCH ALL.
000500*----------------------------------------------------------------*
000600 01  COUNTRY-MAP-CONTROL.                                         
000700     05  COUNTRY-MAP-SIZE        PIC 9(03) COMP VALUE 0.          
000800 01  COUNTRY-MAP-TABLE.                                           
000900     05  CMAP-ENTRY OCCURS 1 TO 300 TIMES                         
001000             DEPENDING ON COUNTRY-MAP-SIZE                        
001100             ASCENDING KEY IS CMAP-ALPHA2                         
001200             INDEXED BY CMAP-NDX.                                 
001300         10  CMAP-ALPHA2          PIC X(02).                      
001400         10  CMAP-NAME            PIC X(40).                      
001500         10  CMAP-DEMONYM         PIC X(30).                      
001600*----------------------------------------------------------------*
001700 01  CATEGORY-MAP-CONTROL.                                        
001800     05  CATEGORY-MAP-SIZE       PIC 9(04) COMP VALUE 0.          
001900 01  CATEGORY-MAP-TABLE.                                          
002000     05  CATMAP-ENTRY OCCURS 1 TO 2000 TIMES                      
002100             DEPENDING ON CATEGORY-MAP-SIZE                       
002200             ASCENDING KEY IS CATMAP-CAMPAIGN CATMAP-LEAF         
002300             INDEXED BY CATMAP-NDX.                               
002400         10  CATMAP-CAMPAIGN      PIC X(20).                      
002500         10  CATMAP-LEAF          PIC X(30).                      
002600         10  CATMAP-TOP-LEVEL     PIC X(30).                      
