000100***************************************************************** 
000200*  PROGRAM:  SVYLOAD                                              
000300*  ORIGINAL AUTHOR:  R. T. OKAFOR                                 
000400*                                                                 
000500*  MAINTENANCE LOG                                                
000600*  DATE       INIT  REQ#      DESCRIPTION                         
000700*  ---------- ----  --------  ----------------------------------  
000800*  06/21/1991 RTO   SV-0003   ORIGINAL CODING - CLEANSE/ENRICH    
000900*                             LOOP AND THE FOUR REFERENCE FILES.  
001000*  02/10/1993 RTO   SV-0019   YOUTH CAMPAIGN AGE FILTER (10-24)   
001100*                             ADDED SEPARATE FROM THE BUCKET LOGIC
001200*                             USED BY EVERY OTHER CAMPAIGN.       
001300*  07/05/1994 J.PARDO SV-0028 TOP-LEVEL ROLL-UP NOW DEDUPES AND   
001400*                             SORTS THE PARENT CODE LIST BEFORE   
001500*                             THE SLASH RE-JOIN, PER DASHBOARD ASK
001600*  03/19/1996 J.PARDO SV-0039 OTHERQUESTIONABLE RENAME MOVED OUT  
001700*                             OF THE YOUTH-ONLY BLOCK - APPLIES TO
001800*                             EVERY CAMPAIGN, NOT JUST ONE.       
001900*  11/30/1998 J.PARDO Y2K-007 YEAR 2000 REVIEW - NO TWO-DIGIT YEAR
002000*                             FIELDS IN THIS PROGRAM. NO CHANGE   
002100*                             REQUIRED. SIGNED OFF Y2K PROJECT.   
002200*  09/08/2000 M.ALVAREZ SV-0048 GIZ SECOND-QUESTION (Q2) CLEANSE  
002300*                             ADDED - SAME STEPS AS Q1, SEPARATE  
002400*                             UNCODABLE TEST, ONE DROP FLAG.      
002500*  05/14/2004 M.ALVAREZ SV-0055 COUNTRY-REF REGION LIST NOW SKIPS 
002600*                             DUPLICATE REGIONS WITHIN A COUNTRY. 
002700***************************************************************** 
002800 IDENTIFICATION DIVISION.                                         
002900 PROGRAM-ID.  SVYLOAD.                                            
003000 AUTHOR.  R. T. OKAFOR.                                           
003100 INSTALLATION.  RESEARCH SYSTEMS DIVISION.                        
003200 DATE-WRITTEN.  06/21/1991.                                       
003300 DATE-COMPILED.  05/14/2004.                                      
003400 SECURITY.  NON-CONFIDENTIAL.                                     
003500***************************************************************** 
003600***************************************************************** 
003700 ENVIRONMENT DIVISION.                                            
003800 CONFIGURATION SECTION.                                           
003900 SOURCE-COMPUTER.  IBM-3090.                                      
004000 OBJECT-COMPUTER.  IBM-3090.                                      
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS ALPHABETIC-UPPER IS 'A' THRU 'Z'
004400     CLASS ALPHABETIC-LOWER IS 'a' THRU 'z'.
004700*---------------------------------------------------------------* 
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000     SELECT EXTRACT-WORK-FILE  ASSIGN TO SVYWRK                   
005100         FILE STATUS IS WS-EXTWRK-STATUS.                         
005200     SELECT COUNTRY-DATA-FILE  ASSIGN TO SVYCTRY                  
005300         FILE STATUS IS WS-CTRYDT-STATUS.                         
005400     SELECT CATEGORY-MAP-FILE  ASSIGN TO SVYCATM                  
005500         FILE STATUS IS WS-CATMAP-STATUS.                         
005600     SELECT RESPONSE-OUT-FILE  ASSIGN TO SVYOUT                   
005700         FILE STATUS IS WS-RESPOUT-STATUS.                        
005800     SELECT AGE-REF-FILE       ASSIGN TO SVYAGER.                 
005900     SELECT COUNTRY-REF-FILE   ASSIGN TO SVYCTRF.                 
006000     SELECT GENDER-REF-FILE    ASSIGN TO SVYGDRF.                 
006100     SELECT PROFESSION-REF-FILE ASSIGN TO SVYPRRF.                
006200     SELECT GENDER-SORT-FILE   ASSIGN TO SVYGDRS.                 
006300     SELECT PROFESSION-SORT-FILE ASSIGN TO SVYPRRS.               
006400***************************************************************** 
006500***************************************************************** 
006600 DATA DIVISION.                                                   
006700 FILE SECTION.                                                    
006800 FD  EXTRACT-WORK-FILE                                            
006900     LABEL RECORDS ARE STANDARD                                   
007000     RECORDING MODE IS F.                                         
007100     COPY SVYWRK.                                                 
007200*---------------------------------------------------------------* 
007300 FD  COUNTRY-DATA-FILE                                            
007400     LABEL RECORDS ARE STANDARD                                   
007500     RECORDING MODE IS F.                                         
007600     COPY SVYMAP.                                                 
007700*---------------------------------------------------------------* 
007800 FD  CATEGORY-MAP-FILE                                            
007900     LABEL RECORDS ARE STANDARD                                   
008000     RECORDING MODE IS F.                                         
008100     COPY SVYCMP.                                                 
008200*---------------------------------------------------------------* 
008300 FD  RESPONSE-OUT-FILE                                            
008400     LABEL RECORDS ARE STANDARD                                   
008500     RECORDING MODE IS F.                                         
008600     COPY SVYOUT.                                                 
008700*---------------------------------------------------------------* 
008800 FD  AGE-REF-FILE                                                 
008900     LABEL RECORDS ARE STANDARD                                   
009000     RECORDING MODE IS F.                                         
009100     COPY SVYAGR.                                                 
009200*---------------------------------------------------------------* 
009300 FD  COUNTRY-REF-FILE                                             
009400     LABEL RECORDS ARE STANDARD                                   
009500     RECORDING MODE IS F.                                         
009600     COPY SVYCTR.                                                 
009700*---------------------------------------------------------------* 
009800 FD  GENDER-REF-FILE                                              
009900     LABEL RECORDS ARE STANDARD                                   
010000     RECORDING MODE IS F.                                         
010100     COPY SVYGDR.                                                 
010200*---------------------------------------------------------------* 
010300 FD  PROFESSION-REF-FILE                                          
010400     LABEL RECORDS ARE STANDARD                                   
010500     RECORDING MODE IS F.                                         
010600     COPY SVYPRF.                                                 
010700*---------------------------------------------------------------* 
010800*    SORT WORK FILES FOR THE TWO DESCENDING-COUNT REFERENCE       
010900*    OUTPUTS.  SMALL RECORDS, NOT WORTH A SEPARATE COPYLIB.       
011000*---------------------------------------------------------------* 
011100 SD  GENDER-SORT-FILE.                                            
011200 01  GENDER-SORT-RECORD.                                          
011300     05  GS-COUNT                PIC 9(07).                       
011400     05  GS-CODE                 PIC X(20).                       
011500     05  FILLER                  PIC X(05).                       
011600*---------------------------------------------------------------* 
011700 SD  PROFESSION-SORT-FILE.                                        
011800 01  PROFESSION-SORT-RECORD.                                      
011900     05  PS-COUNT                PIC 9(07).                       
012000     05  PS-CODE                 PIC X(30).                       
012100     05  FILLER                  PIC X(05).                       
012200*---------------------------------------------------------------* 
012300 WORKING-STORAGE SECTION.                                         
012400     COPY SVYCOD.                                                 
012500     COPY SVYMPT.                                                 
012600     COPY SVYRFT.                                                 
012700*---------------------------------------------------------------* 
012800 01  SVYLOAD-FILE-STATUSES.                                       
012900     05  WS-EXTWRK-STATUS        PIC X(02) VALUE '00'.            
013000         88  EXTWRK-AT-EOF               VALUE '10'.              
013100     05  WS-CTRYDT-STATUS        PIC X(02) VALUE '00'.            
013200         88  CTRYDT-AT-EOF               VALUE '10'.              
013300     05  WS-CATMAP-STATUS        PIC X(02) VALUE '00'.            
013400         88  CATMAP-AT-EOF               VALUE '10'.              
013500     05  WS-RESPOUT-STATUS       PIC X(02) VALUE '00'.            
013600         88  RESPOUT-OK                  VALUE '00'.              
013700     05  FILLER                  PIC X(08) VALUE SPACES.          
013800*---------------------------------------------------------------* 
013900 01  SVYLOAD-CAMPAIGN-PROFILE.                                    
014000     05  WS-QUESTION-CNT         PIC 9(01) COMP VALUE 1.          
014100     05  WS-YOUTH-FILT-SW        PIC X(01) VALUE 'N'.             
014200         88  WS-IS-YOUTH-CAMPAIGN        VALUE 'Y'.               
014300     05  WS-HAS-GENDER-REF-SW    PIC X(01) VALUE 'N'.             
014400         88  WS-SHOW-GENDER               VALUE 'Y'.              
014500     05  WS-HAS-PROF-REF-SW      PIC X(01) VALUE 'N'.             
014600         88  WS-SHOW-PROFESSION           VALUE 'Y'.              
014700     05  FILLER                  PIC X(05) VALUE SPACES.          
014800*---------------------------------------------------------------* 
014900 01  SVYLOAD-SWITCHES.                                            
015000     05  WV-SORT-EOF-SW           PIC X(01) VALUE 'N'.            
015100         88  WV-SORT-AT-EOF                VALUE 'Y'.             
015200     05  WV-FOUND-SW             PIC X(01) VALUE 'N'.             
015300         88  WV-WAS-FOUND                 VALUE 'Y'.              
015400     05  WV-Q1-DROP-SW           PIC X(01) VALUE 'N'.             
015500         88  WV-Q1-UNCODABLE               VALUE 'Y'.             
015600     05  WV-Q2-DROP-SW           PIC X(01) VALUE 'N'.             
015700         88  WV-Q2-UNCODABLE               VALUE 'Y'.             
015800     05  WV-AGE-NUMERIC-SW       PIC X(01) VALUE 'N'.             
015900         88  WV-AGE-IS-NUMERIC            VALUE 'Y'.              
016000     05  WV-AGE-KEEP-SW          PIC X(01) VALUE 'N'.             
016100         88  WV-AGE-KEEP-RECORD            VALUE 'Y'.             
016200     05  FILLER                  PIC X(05) VALUE SPACES.          
016300*---------------------------------------------------------------* 
016400 01  SVYLOAD-AGE-WORK.                                            
016500     05  WV-AGE-LEN              PIC 9(02) COMP VALUE 0.          
016600     05  WV-AGE-RJ               PIC X(03) VALUE SPACES.          
016700     05  WV-AGE-NUM REDEFINES WV-AGE-RJ                           
016800                             PIC 9(03).                           
016900     05  WV-RJ-START             PIC 9(02) COMP VALUE 0.          
017000     05  WV-AGE-BUCKET-OUT       PIC X(17) VALUE SPACES.          
017100     05  FILLER                  PIC X(05) VALUE SPACES.          
017200*---------------------------------------------------------------* 
017300 01  SVYLOAD-ROLLUP-WORK.                                         
017400     05  WV-CANONICAL-WORK       PIC X(30) VALUE SPACES.          
017500     05  WV-TOP-LEVEL-WORK       PIC X(60) VALUE SPACES.          
017600     05  WV-LEAF-CNT             PIC 9(02) COMP VALUE 0.          
017700     05  WV-LEAF-TABLE.                                           
017800         10  WV-LEAF-ENTRY OCCURS 10 TIMES                        
017900                 INDEXED BY WV-LEAF-NDX                           
018000                             PIC X(30).                           
018100     05  WV-TOP-CNT              PIC 9(02) COMP VALUE 0.          
018200     05  WV-TOP-TABLE.                                            
018300         10  WV-TOP-ENTRY OCCURS 10 TIMES                         
018400                 INDEXED BY WV-TOP-NDX                            
018500                             PIC X(30).                           
018600     05  WV-SCAN-POS             PIC 9(02) COMP VALUE 0.          
018700     05  WV-PIECE-START          PIC 9(02) COMP VALUE 0.          
018800     05  WV-PIECE-LEN            PIC 9(02) COMP VALUE 0.          
018900     05  WV-SWAP-TEMP            PIC X(30) VALUE SPACES.          
019000     05  WV-TOP-CANDIDATE         PIC X(30) VALUE SPACES.         
019100     05  FILLER                  PIC X(05) VALUE SPACES.          
019200*---------------------------------------------------------------* 
019300 01  SVYLOAD-COUNTRY-WORK.                                        
019400     05  WV-COUNTRY-NDX           PIC 9(03) COMP VALUE 0.         
019500     05  WV-REGION-NDX            PIC 9(03) COMP VALUE 0.         
019600     05  WV-AGE-TBL-NDX            PIC 9(03) COMP VALUE 0.        
019700     05  WV-GENDER-TBL-NDX         PIC 9(03) COMP VALUE 0.        
019800     05  WV-PROF-TBL-NDX           PIC 9(03) COMP VALUE 0.        
019900     05  WV-SCAN-NDX               PIC 9(03) COMP VALUE 0.        
020000     05  FILLER                   PIC X(05) VALUE SPACES.         
020100*---------------------------------------------------------------* 
020200 LINKAGE SECTION.                                                 
020300     COPY SVYPRM.                                                 
020400***************************************************************** 
020500***************************************************************** 
020600 PROCEDURE DIVISION USING RUN-CAMPAIGN-CODE, CONTROL-TOTALS.      
020700*---------------------------------------------------------------* 
020800 0100-MAIN-CONTROL.                                               
020900     PERFORM 0150-INITIALIZE                                      
021000     PERFORM 0160-LOAD-COUNTRY-TABLE                              
021100     PERFORM 0170-LOAD-CATEGORY-TABLE                             
021200     OPEN INPUT  EXTRACT-WORK-FILE                                
021300     OPEN OUTPUT RESPONSE-OUT-FILE                                
021400     PERFORM 0300-READ-EXTRACT-WORK                               
021500     PERFORM 0400-PROCESS-ONE-RECORD THRU 0400-EXIT               
021600         UNTIL EXTWRK-AT-EOF                                      
021700     CLOSE EXTRACT-WORK-FILE                                      
021800     CLOSE RESPONSE-OUT-FILE                                      
021900     PERFORM 0800-WRITE-AGE-REF                                   
022000     PERFORM 0820-WRITE-COUNTRY-REF                               
022100     PERFORM 0840-WRITE-GENDER-REF                                
022200     PERFORM 0860-WRITE-PROFESSION-REF                            
022300     MOVE COUNTRY-TABLE-SIZE TO CT-DISTINCT-COUNTRIES             
022400     MOVE AGE-TABLE-SIZE     TO CT-DISTINCT-AGES                  
022500     GOBACK.                                                      
022600*---------------------------------------------------------------* 
022700 0150-INITIALIZE.                                                 
022800     MOVE 0 TO CT-DROPPED-AGE CT-DROPPED-UNCODABLE                
022900               CT-RECORDS-WRITTEN                                 
023000     MOVE 1 TO WS-QUESTION-CNT                                    
023100     MOVE 'N' TO WS-YOUTH-FILT-SW WS-HAS-GENDER-REF-SW            
023200                 WS-HAS-PROF-REF-SW                               
023300     MOVE 0 TO COUNTRY-MAP-SIZE CATEGORY-MAP-SIZE                 
023400               AGE-TABLE-SIZE COUNTRY-TABLE-SIZE                  
023500               GENDER-TABLE-SIZE PROFESSION-TABLE-SIZE            
023600     PERFORM 0155-LOOKUP-CAMPAIGN-PROFILE                         
023700         VARYING CAMP-NDX FROM 1 BY 1                             
023800         UNTIL CAMP-NDX > 6.                                      
023900*---------------------------------------------------------------* 
024000 0155-LOOKUP-CAMPAIGN-PROFILE.                                    
024100     IF CAMP-CODE (CAMP-NDX) = RUN-CAMPAIGN-CODE                  
024200         MOVE CAMP-QUESTION-CNT (CAMP-NDX)  TO WS-QUESTION-CNT    
024300         MOVE CAMP-YOUTH-FILT-SW (CAMP-NDX) TO WS-YOUTH-FILT-SW   
024400         MOVE CAMP-GENDER-REF-SW (CAMP-NDX)                       
024500             TO WS-HAS-GENDER-REF-SW                              
024600         MOVE CAMP-PROF-REF-SW (CAMP-NDX)   TO WS-HAS-PROF-REF-SW 
024700     END-IF.                                                      
024800*---------------------------------------------------------------* 
024900*    COUNTRY-DATA AND CATEGORY-MAP ARRIVE PRE-SORTED ASCENDING    
025000*    BY KEY OFF THE REFERENCE FEED; LOADED STRAIGHT INTO THE      
025100*    SEARCH ALL TABLES IN FILE ORDER.                             
025200*---------------------------------------------------------------* 
025300 0160-LOAD-COUNTRY-TABLE.                                         
025400     OPEN INPUT COUNTRY-DATA-FILE                                 
025500     READ COUNTRY-DATA-FILE                                       
025600         AT END                                                   
025700             MOVE 'Y' TO WS-CTRYDT-STATUS                         
025800     END-READ                                                     
025900     PERFORM 0165-LOAD-ONE-COUNTRY THRU 0165-EXIT                 
026000         UNTIL CTRYDT-AT-EOF                                      
026100     CLOSE COUNTRY-DATA-FILE.                                     
026200*---------------------------------------------------------------* 
026300 0165-LOAD-ONE-COUNTRY.                                           
026400     IF COUNTRY-MAP-SIZE > 299                                    
026500         GO TO 0165-EXIT                                          
026600     END-IF                                                       
026700     ADD 1 TO COUNTRY-MAP-SIZE                                    
026800     MOVE CD-ALPHA2-CODE  TO CMAP-ALPHA2 (COUNTRY-MAP-SIZE)       
026900     MOVE CD-COUNTRY-NAME TO CMAP-NAME   (COUNTRY-MAP-SIZE)       
027000     MOVE CD-DEMONYM      TO CMAP-DEMONYM (COUNTRY-MAP-SIZE)      
027100     READ COUNTRY-DATA-FILE                                       
027200         AT END                                                   
027300             MOVE 'Y' TO WS-CTRYDT-STATUS                         
027400     END-READ.                                                    
027500 0165-EXIT.                                                       
027600     EXIT.                                                        
027700*---------------------------------------------------------------* 
027800 0170-LOAD-CATEGORY-TABLE.                                        
027900     OPEN INPUT CATEGORY-MAP-FILE                                 
028000     READ CATEGORY-MAP-FILE                                       
028100         AT END                                                   
028200             MOVE 'Y' TO WS-CATMAP-STATUS                         
028300     END-READ                                                     
028400     PERFORM 0175-LOAD-ONE-CATEGORY THRU 0175-EXIT                
028500         UNTIL CATMAP-AT-EOF                                      
028600     CLOSE CATEGORY-MAP-FILE.                                     
028700*---------------------------------------------------------------* 
028800 0175-LOAD-ONE-CATEGORY.                                          
028900     IF CATEGORY-MAP-SIZE > 1999                                  
029000         GO TO 0175-EXIT                                          
029100     END-IF                                                       
029200     ADD 1 TO CATEGORY-MAP-SIZE                                   
029300     MOVE CM-CAMPAIGN-CODE  TO CATMAP-CAMPAIGN (CATEGORY-MAP-SIZE)
029400     MOVE CM-LEAF-CODE      TO CATMAP-LEAF     (CATEGORY-MAP-SIZE)
029500     MOVE CM-TOP-LEVEL-CODE TO                                    
029600         CATMAP-TOP-LEVEL (CATEGORY-MAP-SIZE)                     
029700     READ CATEGORY-MAP-FILE                                       
029800         AT END                                                   
029900             MOVE 'Y' TO WS-CATMAP-STATUS                         
030000     END-READ.                                                    
030100 0175-EXIT.                                                       
030200     EXIT.                                                        
030300*---------------------------------------------------------------* 
030400 0300-READ-EXTRACT-WORK.                                          
030500     READ EXTRACT-WORK-FILE                                       
030600         AT END                                                   
030700             MOVE 'Y' TO WS-EXTWRK-STATUS                         
030800     END-READ.                                                    
030900*---------------------------------------------------------------* 
031000*    02/10/1993 RTO - THE YOUTH CAMPAIGN AGE FILTER DROPS BEFORE  
031100*    ANYTHING ELSE RUNS; EVERY OTHER CAMPAIGN ONLY BUCKETS.       
031200*---------------------------------------------------------------* 
031300 0400-PROCESS-ONE-RECORD.                                         
031400     INITIALIZE RESPONSE-OUT-RECORD                               
031500     PERFORM 0450-AGE-FILTER-OR-BUCKET                            
031600     IF NOT WV-AGE-KEEP-RECORD                                    
031700         ADD 1 TO CT-DROPPED-AGE                                  
031800         GO TO 0400-EXIT                                          
031900     END-IF                                                       
032000     MOVE RUN-CAMPAIGN-CODE  TO RO-CAMPAIGN-CODE                  
032100     MOVE EW-RAW-RESPONSE    TO RO-RAW-RESPONSE                   
032200     MOVE EW-ORIGINAL-LANG   TO RO-ORIGINAL-LANG                  
032300     MOVE EW-LEMMATIZED      TO RO-LEMMATIZED                     
032400     MOVE EW-ALPHA2-COUNTRY  TO RO-ALPHA2-COUNTRY                 
032500     MOVE EW-REGION-NAME     TO RO-REGION-NAME                    
032600     MOVE WV-AGE-BUCKET-OUT  TO RO-AGE-BUCKET                     
032700     MOVE EW-GENDER          TO RO-GENDER                         
032800     MOVE EW-PROFESSION      TO RO-PROFESSION                     
032900*                                                                 
033000     MOVE EW-NLU-CATEGORY TO WV-CANONICAL-WORK                    
033100     PERFORM 0500-CLEANSE-ONE-QUESTION                            
033200     MOVE 'N' TO WV-Q1-DROP-SW                                    
033300     IF WV-CANONICAL-WORK = CONST-UNCODABLE                       
033400         MOVE 'Y' TO WV-Q1-DROP-SW                                
033500     ELSE                                                         
033600         MOVE WV-CANONICAL-WORK TO RO-CANONICAL-CODE              
033700         MOVE WV-TOP-LEVEL-WORK TO RO-TOP-LEVEL                   
033800     END-IF                                                       
033900*                                                                 
034000     MOVE 'N' TO WV-Q2-DROP-SW                                    
034100     IF WS-QUESTION-CNT > 1                                       
034200         MOVE EW-Q2-NLU-CATEGORY TO WV-CANONICAL-WORK             
034300         PERFORM 0500-CLEANSE-ONE-QUESTION                        
034400         IF WV-CANONICAL-WORK = CONST-UNCODABLE                   
034500             MOVE 'Y' TO WV-Q2-DROP-SW                            
034600         ELSE
034700             MOVE WV-CANONICAL-WORK TO RO-Q2-CANONICAL-CODE
034800             MOVE WV-TOP-LEVEL-WORK TO RO-Q2-TOP-LEVEL
034900             MOVE EW-Q2-RAW-RESPONSE  TO RO-Q2-RAW-RESPONSE       
035000             MOVE EW-Q2-ORIGINAL-LANG TO RO-Q2-ORIGINAL-LANG      
035100             MOVE EW-Q2-LEMMATIZED    TO RO-Q2-LEMMATIZED         
035200         END-IF                                                   
035300     END-IF                                                       
035400*                                                                 
035500     IF WV-Q1-UNCODABLE OR WV-Q2-UNCODABLE                        
035600         ADD 1 TO CT-DROPPED-UNCODABLE                            
035700         GO TO 0400-EXIT                                          
035800     END-IF                                                       
035900*                                                                 
036000     PERFORM 0700-RESOLVE-COUNTRY                                 
036100     WRITE RESPONSE-OUT-RECORD                                    
036200     ADD 1 TO CT-RECORDS-WRITTEN                                  
036300     PERFORM 0750-ACCUMULATE-AGE-REF                              
036400     PERFORM 0770-ACCUMULATE-GENDER-REF                           
036500     PERFORM 0780-ACCUMULATE-PROFESSION-REF.                      
036600 0400-EXIT.                                                       
036700     PERFORM 0300-READ-EXTRACT-WORK.                              
036800*---------------------------------------------------------------* 
036900 0450-AGE-FILTER-OR-BUCKET.                                       
037000     MOVE SPACES TO WV-AGE-BUCKET-OUT                             
037100     PERFORM 0460-DETERMINE-AGE-NUMERIC                           
037200     IF WS-IS-YOUTH-CAMPAIGN                                      
037300         MOVE 'N' TO WV-AGE-KEEP-SW                               
037400         IF WV-AGE-IS-NUMERIC                                     
037500             IF WV-AGE-NUM >= 10 AND WV-AGE-NUM <= 24             
037600                 MOVE 'Y' TO WV-AGE-KEEP-SW                       
037700                 MOVE EW-AGE TO WV-AGE-BUCKET-OUT                 
037800             END-IF                                               
037900         END-IF                                                   
038000     ELSE                                                         
038100         MOVE 'Y' TO WV-AGE-KEEP-SW                               
038200         IF WV-AGE-IS-NUMERIC                                     
038300             PERFORM 0470-BUCKET-NUMERIC-AGE                      
038400         ELSE                                                     
038500             MOVE EW-AGE TO WV-AGE-BUCKET-OUT                     
038600         END-IF                                                   
038700     END-IF.                                                      
038800*---------------------------------------------------------------* 
038900 0460-DETERMINE-AGE-NUMERIC.                                      
039000     MOVE 'N' TO WV-AGE-NUMERIC-SW                                
039100     PERFORM 0461-NULL-STEP                                       
039200         VARYING WV-AGE-LEN FROM 17 BY -1                         
039300         UNTIL WV-AGE-LEN = 0                                     
039400             OR EW-AGE (WV-AGE-LEN:1) NOT = SPACE                 
039500     IF WV-AGE-LEN = 0 OR WV-AGE-LEN > 3                          
039600         GO TO 0460-EXIT                                          
039700     END-IF                                                       
039800     IF EW-AGE (1:WV-AGE-LEN) IS NUMERIC                          
039900         MOVE 'Y' TO WV-AGE-NUMERIC-SW                            
040000         MOVE SPACES TO WV-AGE-RJ                                 
040100         COMPUTE WV-RJ-START = 4 - WV-AGE-LEN                     
040200         MOVE EW-AGE (1:WV-AGE-LEN)                               
040300             TO WV-AGE-RJ (WV-RJ-START:WV-AGE-LEN)                
040400         INSPECT WV-AGE-RJ REPLACING LEADING SPACE BY '0'         
040500     END-IF.                                                      
040600 0460-EXIT.                                                       
040700     EXIT.                                                        
040800*---------------------------------------------------------------* 
040900 0461-NULL-STEP.                                                  
041000     CONTINUE.                                                    
041100*---------------------------------------------------------------* 
041200 0470-BUCKET-NUMERIC-AGE.                                         
041300     EVALUATE TRUE                                                
041400         WHEN WV-AGE-NUM >= 55                                    
041500             MOVE '55+'   TO WV-AGE-BUCKET-OUT                    
041600         WHEN WV-AGE-NUM >= 45                                    
041700             MOVE '45-54' TO WV-AGE-BUCKET-OUT                    
041800         WHEN WV-AGE-NUM >= 35                                    
041900             MOVE '35-44' TO WV-AGE-BUCKET-OUT                    
042000         WHEN WV-AGE-NUM >= 25                                    
042100             MOVE '25-34' TO WV-AGE-BUCKET-OUT                    
042200         WHEN WV-AGE-NUM >= 20                                    
042300             MOVE '20-24' TO WV-AGE-BUCKET-OUT                    
042400         WHEN WV-AGE-NUM >= 15                                    
042500             MOVE '15-19' TO WV-AGE-BUCKET-OUT                    
042600         WHEN OTHER                                               
042700             MOVE 'N/A'   TO WV-AGE-BUCKET-OUT                    
042800     END-EVALUATE.                                                
042900*---------------------------------------------------------------* 
043000*    03/19/1996 J.PARDO - ENVIRONMENT/SAFETY REWRITE STAYS YOUTH  
043100*    CAMPAIGN ONLY; THE OTHERQUESTIONABLE RENAME RUNS FOR ALL.    
043200*---------------------------------------------------------------* 
043300 0500-CLEANSE-ONE-QUESTION.                                       
043400     IF WV-CANONICAL-WORK = CONST-UNCODABLE                       
043500         GO TO 0500-EXIT                                          
043600     END-IF                                                       
043700     IF WS-IS-YOUTH-CAMPAIGN                                      
043800         IF WV-CANONICAL-WORK = CONST-ENVIRONMENT                 
043900             MOVE CONST-SAFETY TO WV-CANONICAL-WORK               
044000         END-IF                                                   
044100     END-IF                                                       
044200     IF WV-CANONICAL-WORK = CONST-OTHERQUEST                      
044300         MOVE CONST-NOTRELATED TO WV-CANONICAL-WORK               
044400     END-IF                                                       
044500     PERFORM 0600-BUILD-TOP-LEVEL.                                
044600 0500-EXIT.                                                       
044700     EXIT.                                                        
044800*---------------------------------------------------------------* 
044900*    07/05/1994 J.PARDO - SPLIT THE CANONICAL CODE ON '/', MAP    
045000*    EACH LEAF TO ITS PARENT, DEDUPE, SORT, AND RE-JOIN.  LEAF    
045100*    LISTS OBSERVED IN THE DATA NEVER RUN PAST TEN ENTRIES.       
045200*---------------------------------------------------------------* 
045300 0600-BUILD-TOP-LEVEL.                                            
045400     MOVE 0 TO WV-LEAF-CNT WV-TOP-CNT                             
045500     MOVE SPACES TO WV-TOP-LEVEL-WORK                             
045600     PERFORM 0610-SPLIT-CANONICAL-CODE                            
045700     PERFORM 0630-MAP-ONE-LEAF                                    
045800         VARYING WV-LEAF-NDX FROM 1 BY 1                          
045900         UNTIL WV-LEAF-NDX > WV-LEAF-CNT                          
046000     PERFORM 0650-SORT-TOP-TABLE                                  
046100     PERFORM 0670-REJOIN-TOP-TABLE.                               
046200*---------------------------------------------------------------* 
046300 0610-SPLIT-CANONICAL-CODE.                                       
046400     MOVE 1 TO WV-PIECE-START                                     
046500     PERFORM 0620-SCAN-ONE-PIECE                                  
046600         VARYING WV-SCAN-POS FROM 1 BY 1                          
046700         UNTIL WV-SCAN-POS > 30                                   
046800     PERFORM 0625-FLUSH-FINAL-PIECE.                              
046900*---------------------------------------------------------------* 
047000 0620-SCAN-ONE-PIECE.                                             
047100     IF WV-CANONICAL-WORK (WV-SCAN-POS:1) = '/'                   
047200         COMPUTE WV-PIECE-LEN = WV-SCAN-POS - WV-PIECE-START      
047300         PERFORM 0622-STORE-ONE-LEAF                              
047400         COMPUTE WV-PIECE-START = WV-SCAN-POS + 1                 
047500     END-IF.                                                      
047600*---------------------------------------------------------------* 
047700 0622-STORE-ONE-LEAF.                                             
047800     IF WV-PIECE-LEN > 0 AND WV-LEAF-CNT < 10                     
047900         ADD 1 TO WV-LEAF-CNT                                     
048000         MOVE SPACES TO WV-LEAF-ENTRY (WV-LEAF-CNT)               
048100         MOVE WV-CANONICAL-WORK (WV-PIECE-START:WV-PIECE-LEN)     
048200             TO WV-LEAF-ENTRY (WV-LEAF-CNT)                       
048300     END-IF.                                                      
048400*---------------------------------------------------------------* 
048500*    THE CODE RARELY ENDS IN A SLASH, SO THE LAST LEAF STILL      
048600*    SITTING IN THE BUFFER AFTER THE SCAN NEEDS ITS OWN FLUSH,    
048700*    TRIMMED BACK FROM THE TRAILING SPACES.                       
048800*---------------------------------------------------------------* 
048900 0625-FLUSH-FINAL-PIECE.                                          
049000     MOVE WV-PIECE-START TO WV-SCAN-POS                           
049100     IF WV-PIECE-START <= 30                                      
049200         PERFORM 0461-NULL-STEP                                   
049300             VARYING WV-SCAN-POS FROM 30 BY -1                    
049400             UNTIL WV-SCAN-POS < WV-PIECE-START                   
049500                 OR WV-CANONICAL-WORK (WV-SCAN-POS:1) NOT = SPACE 
049600     END-IF                                                       
049700     IF WV-SCAN-POS >= WV-PIECE-START                             
049800         COMPUTE WV-PIECE-LEN = WV-SCAN-POS - WV-PIECE-START + 1  
049900         PERFORM 0622-STORE-ONE-LEAF                              
050000     END-IF.                                                      
050100*---------------------------------------------------------------* 
050200 0630-MAP-ONE-LEAF.                                               
050300     MOVE 'N' TO WV-FOUND-SW                                      
050400     SEARCH ALL CATMAP-ENTRY                                      
050500         AT END                                                   
050600             MOVE 'N' TO WV-FOUND-SW                              
050700         WHEN CATMAP-CAMPAIGN (CATMAP-NDX) = RUN-CAMPAIGN-CODE    
050800          AND CATMAP-LEAF (CATMAP-NDX) =                          
050900                 WV-LEAF-ENTRY (WV-LEAF-NDX)                      
051000             MOVE 'Y' TO WV-FOUND-SW                              
051100     END-SEARCH                                                   
051200     IF WV-WAS-FOUND                                              
051300         MOVE CATMAP-TOP-LEVEL (CATMAP-NDX) TO WV-TOP-CANDIDATE   
051400     ELSE                                                         
051500         MOVE WV-LEAF-ENTRY (WV-LEAF-NDX)   TO WV-TOP-CANDIDATE   
051600     END-IF                                                       
051700     PERFORM 0640-ADD-TOP-LEVEL-ENTRY.                            
051800*---------------------------------------------------------------* 
051900*    ONE COPY OF EACH PARENT CODE SURVIVES THE ROLL-UP EVEN WHEN  
052000*    SEVERAL LEAVES ON THE SAME RESPONSE SHARE A PARENT.          
052100*---------------------------------------------------------------* 
052200 0640-ADD-TOP-LEVEL-ENTRY.                                        
052300     MOVE 'N' TO WV-FOUND-SW                                      
052400     PERFORM 0645-CHECK-ONE-TOP-ENTRY                             
052500         VARYING WV-TOP-NDX FROM 1 BY 1                           
052600         UNTIL WV-TOP-NDX > WV-TOP-CNT                            
052700             OR WV-WAS-FOUND                                      
052800     IF NOT WV-WAS-FOUND AND WV-TOP-CNT < 10                      
052900         ADD 1 TO WV-TOP-CNT                                      
053000         MOVE WV-TOP-CANDIDATE TO WV-TOP-ENTRY (WV-TOP-CNT)       
053100     END-IF.                                                      
053200*---------------------------------------------------------------* 
053300 0645-CHECK-ONE-TOP-ENTRY.                                        
053400     IF WV-TOP-ENTRY (WV-TOP-NDX) = WV-TOP-CANDIDATE              
053500         MOVE 'Y' TO WV-FOUND-SW                                  
053600     END-IF.                                                      
053700*---------------------------------------------------------------* 
053800 0650-SORT-TOP-TABLE.                                             
053900     IF WV-TOP-CNT > 1                                            
054000         PERFORM 0655-BUBBLE-ONE-PASS                             
054100             VARYING WV-COUNTRY-NDX FROM 1 BY 1                   
054200             UNTIL WV-COUNTRY-NDX > WV-TOP-CNT                    
054300     END-IF.                                                      
054400*---------------------------------------------------------------* 
054500 0655-BUBBLE-ONE-PASS.                                            
054600     PERFORM 0656-COMPARE-AND-SWAP                                
054700         VARYING WV-REGION-NDX FROM 1 BY 1                        
054800         UNTIL WV-REGION-NDX > WV-TOP-CNT - 1.                    
054900*---------------------------------------------------------------* 
055000 0656-COMPARE-AND-SWAP.                                           
055100     IF WV-TOP-ENTRY (WV-REGION-NDX) >                            
055200             WV-TOP-ENTRY (WV-REGION-NDX + 1)                     
055300         MOVE WV-TOP-ENTRY (WV-REGION-NDX)     TO WV-SWAP-TEMP    
055400         MOVE WV-TOP-ENTRY (WV-REGION-NDX + 1)                    
055500             TO WV-TOP-ENTRY (WV-REGION-NDX)                      
055600         MOVE WV-SWAP-TEMP                                        
055700             TO WV-TOP-ENTRY (WV-REGION-NDX + 1)                  
055800     END-IF.                                                      
055900*---------------------------------------------------------------* 
056000 0670-REJOIN-TOP-TABLE.                                           
056100     PERFORM 0675-APPEND-ONE-TOP-ENTRY                            
056200         VARYING WV-TOP-NDX FROM 1 BY 1                           
056300         UNTIL WV-TOP-NDX > WV-TOP-CNT.                           
056400*---------------------------------------------------------------* 
056500 0675-APPEND-ONE-TOP-ENTRY.                                       
056600     IF WV-TOP-LEVEL-WORK NOT = SPACES                            
056700         STRING WV-TOP-LEVEL-WORK DELIMITED BY SPACE              
056800                '/' DELIMITED BY SIZE                             
056900             INTO WV-TOP-LEVEL-WORK                               
057000         END-STRING                                               
057100     END-IF                                                       
057200     STRING WV-TOP-LEVEL-WORK DELIMITED BY SPACE                  
057300            WV-TOP-ENTRY (WV-TOP-NDX) DELIMITED BY SPACE          
057400         INTO WV-TOP-LEVEL-WORK                                   
057500     END-STRING.                                                  
057600*---------------------------------------------------------------* 
057700 0700-RESOLVE-COUNTRY.                                            
057800     MOVE 'N' TO WV-FOUND-SW                                      
057900     SEARCH ALL CMAP-ENTRY                                        
058000         AT END                                                   
058100             MOVE 'N' TO WV-FOUND-SW                              
058200         WHEN CMAP-ALPHA2 (CMAP-NDX) = EW-ALPHA2-COUNTRY          
058300             MOVE 'Y' TO WV-FOUND-SW                              
058400     END-SEARCH                                                   
058500     IF WV-WAS-FOUND                                              
058600         MOVE CMAP-NAME (CMAP-NDX) TO RO-CANONICAL-COUNTRY        
058700         PERFORM 0710-ACCUMULATE-COUNTRY-REF                      
058800     ELSE                                                         
058900         DISPLAY 'SVYLOAD - COUNTRY CODE NOT ON FILE - '          
059000             EW-ALPHA2-COUNTRY                                    
059100     END-IF.                                                      
059200*---------------------------------------------------------------* 
059300 0710-ACCUMULATE-COUNTRY-REF.                                     
059400     MOVE 0 TO WV-COUNTRY-NDX                                     
059500     PERFORM 0711-FIND-ONE-COUNTRY                                
059600         VARYING WV-SCAN-NDX FROM 1 BY 1                          
059700         UNTIL WV-SCAN-NDX > COUNTRY-TABLE-SIZE                   
059800             OR WV-COUNTRY-NDX NOT = 0                            
059900     IF WV-COUNTRY-NDX = 0 AND COUNTRY-TABLE-SIZE < 300           
060000         ADD 1 TO COUNTRY-TABLE-SIZE                              
060100         MOVE COUNTRY-TABLE-SIZE TO WV-COUNTRY-NDX                
060200         MOVE EW-ALPHA2-COUNTRY TO                                
060300             CTRY-TBL-ALPHA2 (WV-COUNTRY-NDX)                     
060400         MOVE CMAP-NAME (CMAP-NDX) TO                             
060500             CTRY-TBL-NAME (WV-COUNTRY-NDX)                       
060600         MOVE CMAP-DEMONYM (CMAP-NDX) TO                          
060700             CTRY-TBL-DEMONYM (WV-COUNTRY-NDX)                    
060800         MOVE 0 TO CTRY-TBL-RGN-CNT (WV-COUNTRY-NDX)              
060900     END-IF                                                       
061000     IF EW-REGION-NAME NOT = SPACES AND WV-COUNTRY-NDX NOT = 0    
061100         PERFORM 0715-ADD-REGION-IF-NEW                           
061200     END-IF.                                                      
061300*---------------------------------------------------------------* 
061400 0711-FIND-ONE-COUNTRY.                                           
061500     IF CTRY-TBL-ALPHA2 (WV-SCAN-NDX) = EW-ALPHA2-COUNTRY         
061600         MOVE WV-SCAN-NDX TO WV-COUNTRY-NDX                       
061700     END-IF.                                                      
061800*---------------------------------------------------------------* 
061900*    05/14/2004 M.ALVAREZ - SKIP THE REGION IF THIS COUNTRY HAS   
062000*    ALREADY PICKED IT UP ON AN EARLIER RESPONSE.                 
062100*---------------------------------------------------------------* 
062200 0715-ADD-REGION-IF-NEW.                                          
062300     MOVE 'N' TO WV-FOUND-SW                                      
062400     PERFORM 0716-CHECK-ONE-REGION                                
062500         VARYING WV-REGION-NDX FROM 1 BY 1                        
062600         UNTIL WV-REGION-NDX > CTRY-TBL-RGN-CNT (WV-COUNTRY-NDX)  
062700             OR WV-WAS-FOUND                                      
062800     IF NOT WV-WAS-FOUND                                          
062900     AND CTRY-TBL-RGN-CNT (WV-COUNTRY-NDX) < 50                   
063000         ADD 1 TO CTRY-TBL-RGN-CNT (WV-COUNTRY-NDX)               
063100         MOVE EW-REGION-NAME TO                                   
063200             CTRY-TBL-RGN-NAME (WV-COUNTRY-NDX,                   
063300                 CTRY-TBL-RGN-CNT (WV-COUNTRY-NDX))               
063400     END-IF.                                                      
063500*---------------------------------------------------------------* 
063600 0716-CHECK-ONE-REGION.                                           
063700     IF CTRY-TBL-RGN-NAME (WV-COUNTRY-NDX, WV-REGION-NDX)         
063800             = EW-REGION-NAME                                     
063900         MOVE 'Y' TO WV-FOUND-SW                                  
064000     END-IF.                                                      
064100*---------------------------------------------------------------* 
064200 0750-ACCUMULATE-AGE-REF.                                         
064300     IF WV-AGE-BUCKET-OUT = SPACES                                
064400         GO TO 0750-EXIT                                          
064500     END-IF                                                       
064600     MOVE 'N' TO WV-FOUND-SW                                      
064700     PERFORM 0751-CHECK-ONE-AGE                                   
064800         VARYING WV-AGE-TBL-NDX FROM 1 BY 1                       
064900         UNTIL WV-AGE-TBL-NDX > AGE-TABLE-SIZE                    
065000             OR WV-WAS-FOUND                                      
065100     IF NOT WV-WAS-FOUND AND AGE-TABLE-SIZE < 200                 
065200         ADD 1 TO AGE-TABLE-SIZE                                  
065300         MOVE WV-AGE-BUCKET-OUT TO                                
065400             AGE-TBL-CODE (AGE-TABLE-SIZE)                        
065500     END-IF.                                                      
065600 0750-EXIT.                                                       
065700     EXIT.                                                        
065800*---------------------------------------------------------------* 
065900 0751-CHECK-ONE-AGE.                                              
066000     IF AGE-TBL-CODE (WV-AGE-TBL-NDX) = WV-AGE-BUCKET-OUT         
066100         MOVE 'Y' TO WV-FOUND-SW                                  
066200     END-IF.                                                      
066300*---------------------------------------------------------------* 
066400 0770-ACCUMULATE-GENDER-REF.                                      
066500     IF NOT WS-SHOW-GENDER OR EW-GENDER = SPACES                  
066600         GO TO 0770-EXIT                                          
066700     END-IF                                                       
066800     MOVE 'N' TO WV-FOUND-SW                                      
066900     PERFORM 0771-CHECK-ONE-GENDER                                
067000         VARYING WV-GENDER-TBL-NDX FROM 1 BY 1                    
067100         UNTIL WV-GENDER-TBL-NDX > GENDER-TABLE-SIZE              
067200             OR WV-WAS-FOUND                                      
067300     IF WV-WAS-FOUND                                              
067400         ADD 1 TO GNDR-TBL-COUNT (WV-GENDER-TBL-NDX)              
067500     ELSE                                                         
067600         IF GENDER-TABLE-SIZE < 50                                
067700             ADD 1 TO GENDER-TABLE-SIZE                           
067800             MOVE EW-GENDER TO                                    
067900                 GNDR-TBL-CODE (GENDER-TABLE-SIZE)                
068000             MOVE 1 TO GNDR-TBL-COUNT (GENDER-TABLE-SIZE)         
068100         END-IF                                                   
068200     END-IF.                                                      
068300 0770-EXIT.                                                       
068400     EXIT.                                                        
068500*---------------------------------------------------------------* 
068600 0771-CHECK-ONE-GENDER.                                           
068700     IF GNDR-TBL-CODE (WV-GENDER-TBL-NDX) = EW-GENDER             
068800         MOVE 'Y' TO WV-FOUND-SW                                  
068900     END-IF.                                                      
069000*---------------------------------------------------------------* 
069100 0780-ACCUMULATE-PROFESSION-REF.                                  
069200     IF NOT WS-SHOW-PROFESSION OR EW-PROFESSION = SPACES          
069300         GO TO 0780-EXIT                                          
069400     END-IF                                                       
069500     MOVE 'N' TO WV-FOUND-SW                                      
069600     PERFORM 0781-CHECK-ONE-PROFESSION                            
069700         VARYING WV-PROF-TBL-NDX FROM 1 BY 1                      
069800         UNTIL WV-PROF-TBL-NDX > PROFESSION-TABLE-SIZE            
069900             OR WV-WAS-FOUND                                      
070000     IF WV-WAS-FOUND                                              
070100         ADD 1 TO PROF-TBL-COUNT (WV-PROF-TBL-NDX)                
070200     ELSE                                                         
070300         IF PROFESSION-TABLE-SIZE < 200                           
070400             ADD 1 TO PROFESSION-TABLE-SIZE                       
070500             MOVE EW-PROFESSION TO                                
070600                 PROF-TBL-CODE (PROFESSION-TABLE-SIZE)            
070700             MOVE 1 TO PROF-TBL-COUNT (PROFESSION-TABLE-SIZE)     
070800         END-IF                                                   
070900     END-IF.                                                      
071000 0780-EXIT.                                                       
071100     EXIT.                                                        
071200*---------------------------------------------------------------* 
071300 0781-CHECK-ONE-PROFESSION.                                       
071400     IF PROF-TBL-CODE (WV-PROF-TBL-NDX) = EW-PROFESSION           
071500         MOVE 'Y' TO WV-FOUND-SW                                  
071600     END-IF.                                                      
071700*---------------------------------------------------------------* 
071800 0800-WRITE-AGE-REF.                                              
071900     OPEN OUTPUT AGE-REF-FILE                                     
072000     PERFORM 0810-WRITE-ONE-AGE                                   
072100         VARYING WV-AGE-TBL-NDX FROM 1 BY 1                       
072200         UNTIL WV-AGE-TBL-NDX > AGE-TABLE-SIZE                    
072300     CLOSE AGE-REF-FILE.                                          
072400*---------------------------------------------------------------* 
072500 0810-WRITE-ONE-AGE.                                              
072600     MOVE AGE-TBL-CODE (WV-AGE-TBL-NDX) TO AR-AGE-CODE            
072700     WRITE AGE-REF-RECORD.                                        
072800*---------------------------------------------------------------* 
072900 0820-WRITE-COUNTRY-REF.                                          
073000     OPEN OUTPUT COUNTRY-REF-FILE                                 
073100     PERFORM 0822-WRITE-ONE-COUNTRY                               
073200         VARYING WV-COUNTRY-NDX FROM 1 BY 1                       
073300         UNTIL WV-COUNTRY-NDX > COUNTRY-TABLE-SIZE                
073400     CLOSE COUNTRY-REF-FILE.                                      
073500*---------------------------------------------------------------* 
073600 0822-WRITE-ONE-COUNTRY.                                          
073700     IF CTRY-TBL-RGN-CNT (WV-COUNTRY-NDX) = 0                     
073800         PERFORM 0824-WRITE-COUNTRY-RECORD                        
073900     ELSE                                                         
074000         PERFORM 0826-WRITE-ONE-REGION                            
074100             VARYING WV-REGION-NDX FROM 1 BY 1                    
074200             UNTIL WV-REGION-NDX >                                
074300                 CTRY-TBL-RGN-CNT (WV-COUNTRY-NDX)                
074400     END-IF.                                                      
074500*---------------------------------------------------------------* 
074600 0824-WRITE-COUNTRY-RECORD.                                       
074700     MOVE CTRY-TBL-ALPHA2 (WV-COUNTRY-NDX)  TO CR-ALPHA2-CODE     
074800     MOVE CTRY-TBL-NAME (WV-COUNTRY-NDX)    TO CR-COUNTRY-NAME    
074900     MOVE CTRY-TBL-DEMONYM (WV-COUNTRY-NDX) TO CR-DEMONYM         
075000     MOVE SPACES                            TO CR-REGION-NAME     
075100     WRITE COUNTRY-REF-RECORD.                                    
075200*---------------------------------------------------------------* 
075300 0826-WRITE-ONE-REGION.                                           
075400     MOVE CTRY-TBL-ALPHA2 (WV-COUNTRY-NDX)  TO CR-ALPHA2-CODE     
075500     MOVE CTRY-TBL-NAME (WV-COUNTRY-NDX)    TO CR-COUNTRY-NAME    
075600     MOVE CTRY-TBL-DEMONYM (WV-COUNTRY-NDX) TO CR-DEMONYM         
075700     MOVE CTRY-TBL-RGN-NAME (WV-COUNTRY-NDX, WV-REGION-NDX)       
075800         TO CR-REGION-NAME                                        
075900     WRITE COUNTRY-REF-RECORD.                                    
076000*---------------------------------------------------------------* 
076100*    GENDER-REF AND PROFESSION-REF GO OUT THROUGH A SORT SO THE   
076200*    DASHBOARD GETS THEM IN DESCENDING OCCURRENCE-COUNT ORDER.    
076300*    CAMPAIGNS THAT DO NOT DISPLAY THE COLUMN GET AN EMPTY FILE.  
076400*---------------------------------------------------------------* 
076500 0840-WRITE-GENDER-REF.                                           
076600     IF NOT WS-SHOW-GENDER                                        
076700         OPEN OUTPUT GENDER-REF-FILE                              
076800         CLOSE GENDER-REF-FILE                                    
076900         GO TO 0840-EXIT                                          
077000     END-IF                                                       
077100     SORT GENDER-SORT-FILE                                        
077200         ON DESCENDING KEY GS-COUNT                               
077300         INPUT PROCEDURE IS 0845-FEED-GENDER-SORT                 
077400         OUTPUT PROCEDURE IS 0848-DRAIN-GENDER-SORT.              
077500 0840-EXIT.                                                       
077600     EXIT.                                                        
077700*---------------------------------------------------------------* 
077800 0845-FEED-GENDER-SORT.                                           
077900     PERFORM 0846-RELEASE-ONE-GENDER                              
078000         VARYING WV-GENDER-TBL-NDX FROM 1 BY 1                    
078100         UNTIL WV-GENDER-TBL-NDX > GENDER-TABLE-SIZE.             
078200*---------------------------------------------------------------* 
078300 0846-RELEASE-ONE-GENDER.                                         
078400     MOVE GNDR-TBL-CODE (WV-GENDER-TBL-NDX)  TO GS-CODE           
078500     MOVE GNDR-TBL-COUNT (WV-GENDER-TBL-NDX) TO GS-COUNT          
078600     RELEASE GENDER-SORT-RECORD.                                  
078700*---------------------------------------------------------------* 
078800 0848-DRAIN-GENDER-SORT.                                          
078900     OPEN OUTPUT GENDER-REF-FILE                                  
079000     RETURN GENDER-SORT-FILE                                      
079100         AT END                                                   
079200             MOVE 'Y' TO WV-SORT-EOF-SW                           
079300     END-RETURN                                                   
079400     PERFORM 0849-WRITE-ONE-GENDER THRU 0849-EXIT                 
079500         UNTIL WV-SORT-AT-EOF                                     
079600     CLOSE GENDER-REF-FILE                                        
079700     MOVE 'N' TO WV-SORT-EOF-SW.                                  
079800*---------------------------------------------------------------* 
079900 0849-WRITE-ONE-GENDER.                                           
080000     MOVE GS-CODE  TO GR-CODE                                     
080100     MOVE GS-COUNT TO GR-COUNT                                    
080200     WRITE GENDER-REF-RECORD                                      
080300     RETURN GENDER-SORT-FILE                                      
080400         AT END                                                   
080500             MOVE 'Y' TO WV-SORT-EOF-SW                           
080600     END-RETURN.                                                  
080700 0849-EXIT.                                                       
080800     EXIT.                                                        
080900*---------------------------------------------------------------* 
081000 0860-WRITE-PROFESSION-REF.                                       
081100     IF NOT WS-SHOW-PROFESSION                                    
081200         OPEN OUTPUT PROFESSION-REF-FILE                          
081300         CLOSE PROFESSION-REF-FILE                                
081400         GO TO 0860-EXIT                                          
081500     END-IF                                                       
081600     SORT PROFESSION-SORT-FILE                                    
081700         ON DESCENDING KEY PS-COUNT                               
081800         INPUT PROCEDURE IS 0865-FEED-PROFESSION-SORT             
081900         OUTPUT PROCEDURE IS 0868-DRAIN-PROFESSION-SORT.          
082000 0860-EXIT.                                                       
082100     EXIT.                                                        
082200*---------------------------------------------------------------* 
082300 0865-FEED-PROFESSION-SORT.                                       
082400     PERFORM 0866-RELEASE-ONE-PROFESSION                          
082500         VARYING WV-PROF-TBL-NDX FROM 1 BY 1                      
082600         UNTIL WV-PROF-TBL-NDX > PROFESSION-TABLE-SIZE.           
082700*---------------------------------------------------------------* 
082800 0866-RELEASE-ONE-PROFESSION.                                     
082900     MOVE PROF-TBL-CODE (WV-PROF-TBL-NDX)  TO PS-CODE             
083000     MOVE PROF-TBL-COUNT (WV-PROF-TBL-NDX) TO PS-COUNT            
083100     RELEASE PROFESSION-SORT-RECORD.                              
083200*---------------------------------------------------------------* 
083300 0868-DRAIN-PROFESSION-SORT.                                      
083400     OPEN OUTPUT PROFESSION-REF-FILE                              
083500     RETURN PROFESSION-SORT-FILE                                  
083600         AT END                                                   
083700             MOVE 'Y' TO WV-SORT-EOF-SW                           
083800     END-RETURN                                                   
083900     PERFORM 0869-WRITE-ONE-PROFESSION THRU 0869-EXIT             
084000         UNTIL WV-SORT-AT-EOF                                     
084100     CLOSE PROFESSION-REF-FILE                                    
084200     MOVE 'N' TO WV-SORT-EOF-SW.                                  
084300*---------------------------------------------------------------* 
084400 0869-WRITE-ONE-PROFESSION.                                       
084500     MOVE PS-CODE  TO PF-CODE                                     
084600     MOVE PS-COUNT TO PF-COUNT                                    
084700     WRITE PROFESSION-REF-RECORD                                  
084800     RETURN PROFESSION-SORT-FILE                                  
084900         AT END                                                   
085000             MOVE 'Y' TO WV-SORT-EOF-SW                           
085100     END-RETURN.                                                  
085200 0869-EXIT.                                                       
085300     EXIT.                                                        
