000100*----------------------------------------------------------------*
000200*  SVYRFT  -  WORKING-STORAGE ACCUMULATION TABLES BEHIND THE FOUR 
000300*  REFERENCE FILES.  BUILT IN INPUT ORDER WHILE SVYLOAD READS THE 
000400*  EXTRACT-WORK FILE, THEN EMITTED AT END OF CAMPAIGN (GENDER AND 
000500*  PROFESSION GO OUT THROUGH THE SORT IN SVYLOAD SECTION 5000).   
000600*----------------------------------------------------------------*
000700 01  AGE-TABLE-CONTROL.                                           
000800     05  AGE-TABLE-SIZE          PIC 9(03) COMP VALUE 0.          
000900 01  AGE-TABLE.                                                   
001000     05  AGE-TBL-ENTRY OCCURS 0 TO 200 TIMES                      
001100             DEPENDING ON AGE-TABLE-SIZE                          
001200             INDEXED BY AGE-NDX.                                  
001300         10  AGE-TBL-CODE        PIC X(17).                       
001400*----------------------------------------------------------------*
001500 01  COUNTRY-TABLE-CONTROL.                                       
001600     05  COUNTRY-TABLE-SIZE      PIC 9(03) COMP VALUE 0.          
001700 01  COUNTRY-TABLE.                                               
001800     05  CTRY-TBL-ENTRY OCCURS 0 TO 300 TIMES                     
001900             DEPENDING ON COUNTRY-TABLE-SIZE                      
002000             INDEXED BY CTRY-NDX.                                 
002100         10  CTRY-TBL-ALPHA2      PIC X(02).                      
002200         10  CTRY-TBL-NAME        PIC X(40).                      
002300         10  CTRY-TBL-DEMONYM     PIC X(30).                      
002400         10  CTRY-TBL-RGN-CNT     PIC 9(03) COMP VALUE 0.         
002500         10  CTRY-TBL-REGION OCCURS 1 TO 50 TIMES                 
002600                 DEPENDING ON CTRY-TBL-RGN-CNT                    
002700                 INDEXED BY CTRY-RGN-NDX.                         
002800             15  CTRY-TBL-RGN-NAME  PIC X(30).                    
002900*----------------------------------------------------------------*
003000 01  GENDER-TABLE-CONTROL.                                        
003100     05  GENDER-TABLE-SIZE       PIC 9(03) COMP VALUE 0.          
003200 01  GENDER-TABLE.                                                
003300     05  GNDR-TBL-ENTRY OCCURS 0 TO 50 TIMES                      
003400             DEPENDING ON GENDER-TABLE-SIZE                       
003500             INDEXED BY GNDR-NDX.                                 
003600         10  GNDR-TBL-CODE        PIC X(20).                      
003700         10  GNDR-TBL-COUNT       PIC 9(07) COMP VALUE 0.         
003800*----------------------------------------------------------------*
003900 01  PROFESSION-TABLE-CONTROL.                                    
004000     05  PROFESSION-TABLE-SIZE   PIC 9(03) COMP VALUE 0.          
004100 01  PROFESSION-TABLE.                                            
004200     05  PROF-TBL-ENTRY OCCURS 0 TO 200 TIMES                     
004300             DEPENDING ON PROFESSION-TABLE-SIZE                   
004400             INDEXED BY PROF-NDX.                                 
004500         10  PROF-TBL-CODE        PIC X(30).                      
004600         10  PROF-TBL-COUNT       PIC 9(07) COMP VALUE 0.         
