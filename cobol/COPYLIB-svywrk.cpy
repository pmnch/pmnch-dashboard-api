000100*----------------------------------------------------------------*
000200*  SVYWRK  -  EXTRACT-WORK RECORD.  WRITTEN BY SVYXTR, READ BY    
000300*  SVYLOAD.  HOLDS THE SURVIVORS OF THE EXTRACT FILTERS WITH THE  
000400*  RAW-RESPONSE COMBINE AND GENDER NORMALIZATION ALREADY APPLIED; 
000500*  CATEGORY/AGE/COUNTRY CLEANSING HAPPENS DOWNSTREAM IN SVYLOAD.  
000600*----------------------------------------------------------------*
000700 01  EXTRACT-WORK-RECORD.                                         
000800     05  EW-CAMPAIGN-CODE        PIC X(20).                       
000900     05  EW-Q1-AREA.                                              
001000         10  EW-RAW-RESPONSE     PIC X(120).                      
001100         10  EW-ORIGINAL-LANG    PIC X(05).                       
001200         10  EW-NLU-CATEGORY     PIC X(30).                       
001300         10  EW-LEMMATIZED       PIC X(80).                       
001400     05  EW-ALPHA2-COUNTRY       PIC X(02).                       
001500     05  EW-REGION-NAME          PIC X(30).                       
001600     05  EW-AGE                  PIC X(17).                       
001700     05  EW-GENDER               PIC X(20).                       
001800     05  EW-PROFESSION           PIC X(30).                       
001900     05  EW-Q2-AREA.                                              
002000         10  EW-Q2-RAW-RESPONSE  PIC X(120).                      
002100         10  EW-Q2-ORIGINAL-LANG PIC X(05).                       
002200         10  EW-Q2-NLU-CATEGORY  PIC X(30).                       
002300         10  EW-Q2-LEMMATIZED    PIC X(80).                       
002400     05  FILLER                  PIC X(10).                       
