000100***************************************************************** 
000200*  PROGRAM:  SVYNGRM                                              
000300*  ORIGINAL AUTHOR:  D. FENN                                      
000400*                                                                 
000500*  MAINTENANCE LOG                                                
000600*  DATE       INIT  REQ#      DESCRIPTION                         
000700*  ---------- ----  --------  ----------------------------------  
000800*  08/02/1991 DF    SV-0004   ORIGINAL CODING - UNIGRAM COUNTS    
000900*                             OVER THE LEMMATIZED RESPONSE TEXT.  
001000*  01/14/1994 DF    SV-0022   BIGRAM AND TRIGRAM COUNTS ADDED -   
001100*                             DASHBOARD WORD-CLOUD WANTED PHRASES,
001200*                             NOT JUST SINGLE WORDS.              
001300*  11/30/1998 DF    Y2K-008   YEAR 2000 REVIEW - NO TWO-DIGIT YEAR
001400*                             FIELDS IN THIS PROGRAM. NO CHANGE   
001500*                             REQUIRED. SIGNED OFF Y2K PROJECT.   
001600*  09/15/2000 M.ALVAREZ SV-0049 Q2 LEMMATIZED TEXT NOW TOKENIZED  
001700*                             TOO, FOR THE TWO-QUESTION CAMPAIGN. 
001800*  06/03/2002 M.ALVAREZ SV-0051 SINGLE SORT NOW CARRIES ALL THREE 
001900*                             KINDS - UNIGRAM/BIGRAM/TRIGRAM KEY  
002000*                             ADDED SO ONE PASS REPLACES THREE.   
002100***************************************************************** 
002200 IDENTIFICATION DIVISION.                                         
002300 PROGRAM-ID.  SVYNGRM.                                            
002400 AUTHOR.  D. FENN.                                                
002500 INSTALLATION.  RESEARCH SYSTEMS DIVISION.                        
002600 DATE-WRITTEN.  08/02/1991.                                       
002700 DATE-COMPILED.  06/03/2002.                                      
002800 SECURITY.  NON-CONFIDENTIAL.                                     
002900***************************************************************** 
003000***************************************************************** 
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SOURCE-COMPUTER.  IBM-3090.                                      
003400 OBJECT-COMPUTER.  IBM-3090.                                      
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS ALPHABETIC-UPPER IS 'A' THRU 'Z'
003800     CLASS ALPHABETIC-LOWER IS 'a' THRU 'z'.
004100*---------------------------------------------------------------* 
004200 INPUT-OUTPUT SECTION.                                            
004300 FILE-CONTROL.                                                    
004400     SELECT RESPONSE-OUT-FILE ASSIGN TO SVYOUT                    
004500         FILE STATUS IS WS-RESPOUT-STATUS.                        
004600     SELECT NGRAM-OUT-FILE    ASSIGN TO SVYNGO.                   
004700     SELECT NGRAM-SORT-FILE   ASSIGN TO SVYNGS.                   
004800***************************************************************** 
004900***************************************************************** 
005000 DATA DIVISION.                                                   
005100 FILE SECTION.                                                    
005200 FD  RESPONSE-OUT-FILE                                            
005300     LABEL RECORDS ARE STANDARD                                   
005400     RECORDING MODE IS F.                                         
005500     COPY SVYOUT.                                                 
005600*---------------------------------------------------------------* 
005700 FD  NGRAM-OUT-FILE                                               
005800     LABEL RECORDS ARE STANDARD                                   
005900     RECORDING MODE IS F.                                         
006000     COPY SVYNGT.                                                 
006100*---------------------------------------------------------------* 
006200 SD  NGRAM-SORT-FILE.                                             
006300     COPY SVYNGS.                                                 
006400*---------------------------------------------------------------* 
006500 WORKING-STORAGE SECTION.                                         
006600     COPY SVYCOD.                                                 
006700     COPY SVYNGW.                                                 
006800*---------------------------------------------------------------* 
006900 01  SVYNGRM-FILE-STATUSES.                                       
007000     05  WS-RESPOUT-STATUS       PIC X(02) VALUE '00'.            
007100         88  RESPOUT-OK                  VALUE '00'.              
007200     05  WS-RESPOUT-EOF-SW       PIC X(01) VALUE 'N'.             
007300         88  RESPOUT-AT-EOF               VALUE 'Y'.              
007400     05  FILLER                  PIC X(05) VALUE SPACES.          
007500*---------------------------------------------------------------* 
007600 01  SVYNGRM-CAMPAIGN-PROFILE.                                    
007700     05  WS-QUESTION-CNT          PIC 9(01) COMP VALUE 1.         
007800     05  FILLER                  PIC X(05) VALUE SPACES.          
007900*---------------------------------------------------------------* 
008000 01  SVYNGRM-SWITCHES.                                            
008100     05  WV-FOUND-SW              PIC X(01) VALUE 'N'.            
008200         88  WV-WAS-FOUND                  VALUE 'Y'.             
008300     05  WV-SORT-EOF-SW            PIC X(01) VALUE 'N'.           
008400         88  WV-SORT-AT-EOF                 VALUE 'Y'.            
008500     05  FILLER                   PIC X(05) VALUE SPACES.         
008600*---------------------------------------------------------------* 
008700*    EACH TOKEN IS CAPPED AT TWENTY BYTES - NO LEMMATIZED WORD ON 
008800*    THE DATA HAS EVER RUN LONGER - SO A TRIGRAM NEVER OUTGROWS   
008900*    THE SIXTY-BYTE NGRAM-TEXT FIELD ON THE OUTPUT RECORD.        
009000*---------------------------------------------------------------* 
009100 01  SVYNGRM-TOKEN-WORK.                                          
009200     05  WV-SOURCE-TEXT           PIC X(80) VALUE SPACES.         
009300     05  WV-Q-CODE-WORK           PIC X(02) VALUE SPACES.         
009400     05  WV-WORD-CNT              PIC 9(02) COMP VALUE 0.         
009500     05  WV-WORD-TABLE.                                           
009600         10  WV-WORD-ENTRY OCCURS 40 TIMES                        
009700                 INDEXED BY WV-WORD-NDX                           
009800                             PIC X(20).                           
009900     05  WV-SCAN-POS              PIC 9(02) COMP VALUE 0.         
010000     05  WV-PIECE-START           PIC 9(02) COMP VALUE 0.         
010100     05  WV-PIECE-LEN             PIC 9(02) COMP VALUE 0.         
010200     05  WV-NGRAM-KIND-WORK       PIC X(07) VALUE SPACES.         
010300     05  WV-NGRAM-TEXT-WORK       PIC X(60) VALUE SPACES.         
010400     05  FILLER                   PIC X(05) VALUE SPACES.         
010500*---------------------------------------------------------------* 
010600 LINKAGE SECTION.                                                 
010700     COPY SVYPRM.                                                 
010800***************************************************************** 
010900***************************************************************** 
011000 PROCEDURE DIVISION USING RUN-CAMPAIGN-CODE.                      
011100*---------------------------------------------------------------* 
011200 0100-MAIN-CONTROL.                                               
011300     PERFORM 0150-INITIALIZE                                      
011400     OPEN INPUT RESPONSE-OUT-FILE                                 
011500     PERFORM 0200-READ-RESPONSE-OUT                               
011600     PERFORM 0300-PROCESS-ONE-RECORD THRU 0300-EXIT               
011700         UNTIL RESPOUT-AT-EOF                                     
011800     CLOSE RESPONSE-OUT-FILE                                      
011900     PERFORM 0900-EMIT-NGRAM-OUTPUT                               
012000     GOBACK.                                                      
012100*---------------------------------------------------------------* 
012200 0150-INITIALIZE.                                                 
012300     MOVE 0 TO NGRAM-ACCUM-SIZE                                   
012400     MOVE 1 TO WS-QUESTION-CNT                                    
012500     PERFORM 0155-LOOKUP-CAMPAIGN-QUESTIONS                       
012600         VARYING CAMP-NDX FROM 1 BY 1                             
012700         UNTIL CAMP-NDX > 6.                                      
012800*---------------------------------------------------------------* 
012900 0155-LOOKUP-CAMPAIGN-QUESTIONS.                                  
013000     IF CAMP-CODE (CAMP-NDX) = RUN-CAMPAIGN-CODE                  
013100         MOVE CAMP-QUESTION-CNT (CAMP-NDX) TO WS-QUESTION-CNT     
013200     END-IF.                                                      
013300*---------------------------------------------------------------* 
013400 0200-READ-RESPONSE-OUT.                                          
013500     READ RESPONSE-OUT-FILE                                       
013600         AT END                                                   
013700             MOVE 'Y' TO WS-RESPOUT-EOF-SW                        
013800     END-READ.                                                    
013900*---------------------------------------------------------------* 
014000*    09/15/2000 M.ALVAREZ - Q2 ONLY RUNS FOR THE CAMPAIGN CARRYING
014100*    A SECOND QUESTION; EVERY OTHER CAMPAIGN LEAVES Q2 BLANK.     
014200*---------------------------------------------------------------* 
014300 0300-PROCESS-ONE-RECORD.                                         
014400     MOVE RO-LEMMATIZED TO WV-SOURCE-TEXT                         
014500     MOVE 'q1'          TO WV-Q-CODE-WORK                         
014600     PERFORM 0400-TOKENIZE-AND-ACCUMULATE                         
014700     IF WS-QUESTION-CNT > 1                                       
014800         MOVE RO-Q2-LEMMATIZED TO WV-SOURCE-TEXT                  
014900         MOVE 'q2'             TO WV-Q-CODE-WORK                  
015000         PERFORM 0400-TOKENIZE-AND-ACCUMULATE                     
015100     END-IF.                                                      
015200 0300-EXIT.                                                       
015300     PERFORM 0200-READ-RESPONSE-OUT.                              
015400*---------------------------------------------------------------* 
015500 0400-TOKENIZE-AND-ACCUMULATE.                                    
015600     MOVE 0 TO WV-WORD-CNT                                        
015700     IF WV-SOURCE-TEXT NOT = SPACES                               
015800         PERFORM 0410-SPLIT-INTO-WORDS                            
015900         PERFORM 0420-ACCUMULATE-UNIGRAMS                         
016000         PERFORM 0430-ACCUMULATE-BIGRAMS                          
016100         PERFORM 0440-ACCUMULATE-TRIGRAMS                         
016200     END-IF.                                                      
016300*---------------------------------------------------------------* 
016400 0410-SPLIT-INTO-WORDS.                                           
016500     MOVE 1 TO WV-PIECE-START                                     
016600     PERFORM 0412-SCAN-ONE-WORD                                   
016700         VARYING WV-SCAN-POS FROM 1 BY 1                          
016800         UNTIL WV-SCAN-POS > 80                                   
016900     PERFORM 0416-FLUSH-FINAL-WORD.                               
017000*---------------------------------------------------------------* 
017100 0412-SCAN-ONE-WORD.                                              
017200     IF WV-SOURCE-TEXT (WV-SCAN-POS:1) = SPACE                    
017300         COMPUTE WV-PIECE-LEN = WV-SCAN-POS - WV-PIECE-START      
017400         PERFORM 0414-STORE-ONE-WORD                              
017500         COMPUTE WV-PIECE-START = WV-SCAN-POS + 1                 
017600     END-IF.                                                      
017700*---------------------------------------------------------------* 
017800 0414-STORE-ONE-WORD.                                             
017900     IF WV-PIECE-LEN > 0 AND WV-WORD-CNT < 40                     
018000         ADD 1 TO WV-WORD-CNT                                     
018100         MOVE SPACES TO WV-WORD-ENTRY (WV-WORD-CNT)               
018200         MOVE WV-SOURCE-TEXT (WV-PIECE-START:WV-PIECE-LEN)        
018300             TO WV-WORD-ENTRY (WV-WORD-CNT)                       
018400     END-IF.                                                      
018500*---------------------------------------------------------------* 
018600 0416-FLUSH-FINAL-WORD.                                           
018700     MOVE WV-PIECE-START TO WV-SCAN-POS                           
018800     IF WV-PIECE-START <= 80                                      
018900         PERFORM 0417-NULL-STEP                                   
019000             VARYING WV-SCAN-POS FROM 80 BY -1                    
019100             UNTIL WV-SCAN-POS < WV-PIECE-START                   
019200                 OR WV-SOURCE-TEXT (WV-SCAN-POS:1) NOT = SPACE    
019300     END-IF                                                       
019400     IF WV-SCAN-POS >= WV-PIECE-START                             
019500         COMPUTE WV-PIECE-LEN = WV-SCAN-POS - WV-PIECE-START + 1  
019600         PERFORM 0414-STORE-ONE-WORD                              
019700     END-IF.                                                      
019800*---------------------------------------------------------------* 
019900 0417-NULL-STEP.                                                  
020000     CONTINUE.                                                    
020100*---------------------------------------------------------------* 
020200 0420-ACCUMULATE-UNIGRAMS.                                        
020300     MOVE 'UNIGRAM' TO WV-NGRAM-KIND-WORK                         
020400     PERFORM 0421-ONE-UNIGRAM                                     
020500         VARYING WV-WORD-NDX FROM 1 BY 1                          
020600         UNTIL WV-WORD-NDX > WV-WORD-CNT.                         
020700*---------------------------------------------------------------* 
020800 0421-ONE-UNIGRAM.                                                
020900     MOVE SPACES TO WV-NGRAM-TEXT-WORK                            
021000     STRING WV-WORD-ENTRY (WV-WORD-NDX) DELIMITED BY SPACE        
021100         INTO WV-NGRAM-TEXT-WORK                                  
021200     END-STRING                                                   
021300     PERFORM 0460-INCREMENT-NGRAM-COUNT.                          
021400*---------------------------------------------------------------* 
021500 0430-ACCUMULATE-BIGRAMS.                                         
021600     MOVE 'BIGRAM' TO WV-NGRAM-KIND-WORK                          
021700     IF WV-WORD-CNT > 1                                           
021800         PERFORM 0431-ONE-BIGRAM                                  
021900             VARYING WV-WORD-NDX FROM 1 BY 1                      
022000             UNTIL WV-WORD-NDX > WV-WORD-CNT - 1                  
022100     END-IF.                                                      
022200*---------------------------------------------------------------* 
022300 0431-ONE-BIGRAM.                                                 
022400     MOVE SPACES TO WV-NGRAM-TEXT-WORK                            
022500     STRING WV-WORD-ENTRY (WV-WORD-NDX)     DELIMITED BY SPACE    
022600            ' '                             DELIMITED BY SIZE     
022700            WV-WORD-ENTRY (WV-WORD-NDX + 1) DELIMITED BY SPACE    
022800         INTO WV-NGRAM-TEXT-WORK                                  
022900     END-STRING                                                   
023000     PERFORM 0460-INCREMENT-NGRAM-COUNT.                          
023100*---------------------------------------------------------------* 
023200 0440-ACCUMULATE-TRIGRAMS.                                        
023300     MOVE 'TRIGRAM' TO WV-NGRAM-KIND-WORK                         
023400     IF WV-WORD-CNT > 2                                           
023500         PERFORM 0441-ONE-TRIGRAM                                 
023600             VARYING WV-WORD-NDX FROM 1 BY 1                      
023700             UNTIL WV-WORD-NDX > WV-WORD-CNT - 2                  
023800     END-IF.                                                      
023900*---------------------------------------------------------------* 
024000 0441-ONE-TRIGRAM.                                                
024100     MOVE SPACES TO WV-NGRAM-TEXT-WORK                            
024200     STRING WV-WORD-ENTRY (WV-WORD-NDX)     DELIMITED BY SPACE    
024300            ' '                             DELIMITED BY SIZE     
024400            WV-WORD-ENTRY (WV-WORD-NDX + 1) DELIMITED BY SPACE    
024500            ' '                             DELIMITED BY SIZE     
024600            WV-WORD-ENTRY (WV-WORD-NDX + 2) DELIMITED BY SPACE    
024700         INTO WV-NGRAM-TEXT-WORK                                  
024800     END-STRING                                                   
024900     PERFORM 0460-INCREMENT-NGRAM-COUNT.                          
025000*---------------------------------------------------------------* 
025100*    06/03/2002 M.ALVAREZ - LINEAR SEARCH IS FINE HERE; THE TABLE 
025200*    NEVER HOLDS MORE THAN ONE CAMPAIGN'S WORTH OF N-GRAMS AND    
025300*    THE ACCUMULATE STEP ONLY RUNS ONCE PER DISTINCT TEXT ADDED.  
025400*---------------------------------------------------------------* 
025500 0460-INCREMENT-NGRAM-COUNT.                                      
025600     MOVE 'N' TO WV-FOUND-SW                                      
025700     PERFORM 0461-CHECK-ONE-NGRAM-ENTRY                           
025800         VARYING NGA-NDX FROM 1 BY 1                              
025900         UNTIL NGA-NDX > NGRAM-ACCUM-SIZE                         
026000             OR WV-WAS-FOUND                                      
026100     IF WV-WAS-FOUND                                              
026200         ADD 1 TO NGA-COUNT (NGA-NDX)                             
026300     ELSE                                                         
026400         IF NGRAM-ACCUM-SIZE < 20000                              
026500             ADD 1 TO NGRAM-ACCUM-SIZE                            
026600             MOVE WV-Q-CODE-WORK TO                               
026700                 NGA-Q-CODE (NGRAM-ACCUM-SIZE)                    
026800             MOVE WV-NGRAM-KIND-WORK TO                           
026900                 NGA-KIND (NGRAM-ACCUM-SIZE)                      
027000             MOVE WV-NGRAM-TEXT-WORK TO                           
027100                 NGA-TEXT (NGRAM-ACCUM-SIZE)                      
027200             MOVE 1 TO                                            
027300                 NGA-COUNT (NGRAM-ACCUM-SIZE)                     
027400         END-IF                                                   
027500     END-IF.                                                      
027600*---------------------------------------------------------------* 
027700 0461-CHECK-ONE-NGRAM-ENTRY.                                      
027800     IF NGA-Q-CODE (NGA-NDX) = WV-Q-CODE-WORK                     
027900     AND NGA-KIND (NGA-NDX) = WV-NGRAM-KIND-WORK                  
028000     AND NGA-TEXT (NGA-NDX) = WV-NGRAM-TEXT-WORK                  
028100         MOVE 'Y' TO WV-FOUND-SW                                  
028200     END-IF.                                                      
028300*---------------------------------------------------------------* 
028400*    THE SORT PUTS EVERY UNIGRAM AHEAD OF EVERY BIGRAM AHEAD OF   
028500*    EVERY TRIGRAM (NSR-KIND-SEQ), DESCENDING BY COUNT WITHIN     
028600*    EACH KIND - ONE PASS WHERE THE OLD CODE RAN THREE.           
028700*---------------------------------------------------------------* 
028800 0900-EMIT-NGRAM-OUTPUT.                                          
028900     SORT NGRAM-SORT-FILE                                         
029000         ON ASCENDING KEY NSR-KIND-SEQ                            
029100         ON DESCENDING KEY NSR-COUNT                              
029200         INPUT PROCEDURE IS 0910-FEED-NGRAM-SORT                  
029300         OUTPUT PROCEDURE IS 0950-DRAIN-NGRAM-SORT.               
029400*---------------------------------------------------------------* 
029500 0910-FEED-NGRAM-SORT.                                            
029600     PERFORM 0915-RELEASE-ONE-NGRAM                               
029700         VARYING NGA-NDX FROM 1 BY 1                              
029800         UNTIL NGA-NDX > NGRAM-ACCUM-SIZE.                        
029900*---------------------------------------------------------------* 
030000 0915-RELEASE-ONE-NGRAM.                                          
030100     MOVE NGA-Q-CODE (NGA-NDX) TO NSR-Q-CODE                      
030200     MOVE NGA-KIND (NGA-NDX)   TO NSR-KIND                        
030300     MOVE NGA-TEXT (NGA-NDX)   TO NSR-TEXT                        
030400     MOVE NGA-COUNT (NGA-NDX)  TO NSR-COUNT                       
030500     PERFORM 0916-SET-KIND-SEQ                                    
030600     RELEASE NGRAM-SORT-RECORD.                                   
030700*---------------------------------------------------------------* 
030800 0916-SET-KIND-SEQ.                                               
030900     EVALUATE NSR-KIND                                            
031000         WHEN 'UNIGRAM'                                           
031100             MOVE 1 TO NSR-KIND-SEQ                               
031200         WHEN 'BIGRAM'                                            
031300             MOVE 2 TO NSR-KIND-SEQ                               
031400         WHEN 'TRIGRAM'                                           
031500             MOVE 3 TO NSR-KIND-SEQ                               
031600         WHEN OTHER                                               
031700             MOVE 9 TO NSR-KIND-SEQ                               
031800     END-EVALUATE.                                                
031900*---------------------------------------------------------------* 
032000 0950-DRAIN-NGRAM-SORT.                                           
032100     OPEN OUTPUT NGRAM-OUT-FILE                                   
032200     RETURN NGRAM-SORT-FILE                                       
032300         AT END                                                   
032400             MOVE 'Y' TO WV-SORT-EOF-SW                           
032500     END-RETURN                                                   
032600     PERFORM 0955-WRITE-ONE-NGRAM THRU 0955-EXIT                  
032700         UNTIL WV-SORT-AT-EOF                                     
032800     CLOSE NGRAM-OUT-FILE                                         
032900     MOVE 'N' TO WV-SORT-EOF-SW.                                  
033000*---------------------------------------------------------------* 
033100 0955-WRITE-ONE-NGRAM.                                            
033200     MOVE NSR-Q-CODE  TO NO-Q-CODE                                
033300     MOVE NSR-KIND    TO NO-NGRAM-KIND                            
033400     MOVE NSR-TEXT    TO NO-NGRAM-TEXT                            
033500     MOVE NSR-COUNT   TO NO-NGRAM-COUNT                           
033600     WRITE NGRAM-OUT-RECORD                                       
033700     RETURN NGRAM-SORT-FILE                                       
033800         AT END                                                   
033900             MOVE 'Y' TO WV-SORT-EOF-SW                           
034000     END-RETURN.                                                  
034100 0955-EXIT.                                                       
034200     EXIT.                                                        
