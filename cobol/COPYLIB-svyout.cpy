000100*----------------------------------------------------------------*
000200*  SVYOUT  -  CLEANSED RESPONSE RECORD (RESPONSE-OUT).  WRITTEN
000300*  BY SVYLOAD; READ AGAIN BY SVYNGRM TO BUILD THE N-GRAM COUNTS.
000400*  THE Q2 GROUP IS ONLY MEANINGFUL FOR THE TWO-QUESTION CAMPAIGN.
000450*----------------------------------------------------------------*
000460*    09/30/2005 M.ALVAREZ SV-0060 - RECORD PUT BACK TO THE FULL
000470*    DISPLAY WIDTHS ON THE INTERFACE CONTROL SHEET'S FIELD
000480*    LAYOUT; A PRIOR CUT-DOWN TO CHASE A SHORTER OVERALL RECORD
000490*    LENGTH QUOTED ELSEWHERE TRUNCATED LONG CATEGORY ROLL-UPS.
000495*    THAT OVERALL LENGTH FIGURE DOES NOT ADD UP AGAINST THE
000496*    FIELD LAYOUT EVEN ONE QUESTION AT A TIME AND IS TREATED AS
000497*    THE STALE ONE, PENDING A CORRECTION FROM WHOEVER OWNS THAT
000498*    SHEET.  Q2 MIRRORS Q1 FIELD FOR FIELD SINCE IT IS THE SAME
000499*    QUESTION SHAPE, JUST THE SECOND ONE ASKED.
000500*----------------------------------------------------------------*
000600 01  RESPONSE-OUT-RECORD.
000700     05  RO-CAMPAIGN-CODE        PIC X(20).
000800     05  RO-Q1-AREA.
000900         10  RO-RAW-RESPONSE     PIC X(120).
001000         10  RO-ORIGINAL-LANG    PIC X(05).
001100         10  RO-CANONICAL-CODE   PIC X(30).
001200         10  RO-TOP-LEVEL        PIC X(60).
001300         10  RO-LEMMATIZED       PIC X(80).
001400     05  RO-ALPHA2-COUNTRY       PIC X(02).
001500     05  RO-CANONICAL-COUNTRY    PIC X(40).
001600     05  RO-REGION-NAME          PIC X(30).
001700     05  RO-AGE-BUCKET           PIC X(17).
001800     05  RO-GENDER               PIC X(20).
001900     05  RO-PROFESSION           PIC X(30).
002000     05  RO-Q2-AREA.
002100         10  RO-Q2-RAW-RESPONSE   PIC X(120).
002200         10  RO-Q2-ORIGINAL-LANG  PIC X(05).
002300         10  RO-Q2-CANONICAL-CODE PIC X(30).
002400         10  RO-Q2-TOP-LEVEL      PIC X(60).
002500         10  RO-Q2-LEMMATIZED     PIC X(80).
002600     05  FILLER                  PIC X(10).
