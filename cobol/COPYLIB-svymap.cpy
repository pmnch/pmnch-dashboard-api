000100*----------------------------------------------------------------*
000200*  SVYMAP  -  FD RECORD LAYOUT FOR THE COUNTRY-DATA REFERENCE     
000300*  INPUT FILE LOADED TO A TABLE AT START OF SVYLOAD (COUNTRY      
000400*  NAME/DEMONYM BY ALPHA-2 CODE).                                 
000500*----------------------------------------------------------------*
000600 01  COUNTRY-DATA-RECORD.                                         
000700     05  CD-ALPHA2-CODE          PIC X(02).                       
000800     05  CD-COUNTRY-NAME         PIC X(40).                       
000900     05  CD-DEMONYM              PIC X(30).                       
