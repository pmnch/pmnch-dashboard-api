000100*----------------------------------------------------------------*
000200*  SVYGDR  -  FD RECORD LAYOUT FOR THE GENDER-REF OUTPUT FILE.    
000300*  DESCENDING-COUNT ORDER; PRODUCED ONLY FOR CAMPAIGNS WHOSE      
000400*  DASHBOARD CARRIES A GENDER COLUMN.                             
000500*----------------------------------------------------------------*
000600 01  GENDER-REF-RECORD.                                           
000700     05  GR-CODE                 PIC X(20).                       
000800     05  GR-COUNT                PIC 9(07).                       
