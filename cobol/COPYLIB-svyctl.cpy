000100*----------------------------------------------------------------*
000200*  SVYCTL  -  PAGE/LINE CONTROL FIELDS FOR THE SYSOUT CONTROL     
000300*  REPORT.  ADAPTED FROM THE SHOP'S STANDARD PRINT-CONTROL BLOCK. 
000400*----------------------------------------------------------------*
000500 01  PRINT-CONTROL-FIELDS.                                        
000600     05  PAGE-COUNT              PIC 9(05) COMP VALUE 1.          
000700     05  LINE-COUNT              PIC 9(03) COMP VALUE 99.         
000800     05  LINES-ON-PAGE           PIC 9(03) COMP VALUE 55.         
000900     05  LINE-SPACEING           PIC 9(01) COMP VALUE 1.          
001000*----------------------------------------------------------------*
001100 01  WS-CURRENT-DATE-ACCEPT      PIC 9(06).                       
001200 01  WS-CURRENT-DATE-DATA REDEFINES WS-CURRENT-DATE-ACCEPT.       
001300     05  WS-CURRENT-YEAR         PIC 9(02).                       
001400     05  WS-CURRENT-MONTH        PIC 9(02).                       
001500     05  WS-CURRENT-DAY          PIC 9(02).                       
