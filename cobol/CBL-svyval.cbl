000100***************************************************************** 
000200*  PROGRAM:  SVYVAL                                               
000300*  ORIGINAL AUTHOR:  R. T. OKAFOR                                 
000400*                                                                 
000500*  MAINTENANCE LOG                                                
000600*  DATE       INIT  REQ#      DESCRIPTION                         
000700*  ---------- ----  --------  ----------------------------------  
000800*  03/11/1991 RTO   SV-0001   ORIGINAL CODING - CAMPAIGN AND
000900*                             LANGUAGE VALIDATION CALLED FROM
001000*                             SVYBTC FOR EACH PARAMETER CARD.
001100*  08/22/1992 RTO   SV-0014   ADDED ALIAS-TABLE LOOKUP SO LONG    
001200*                             CAMPAIGN NAMES ON THE PARM CARD     
001300*                             RESOLVE TO THE SHORT STORED CODE.   
001400*  02/04/1994 J.PARDO SV-0031 LANGUAGE CHECK NOW DEFAULTS TO THE  
001500*                             SHOP STANDARD LANGUAGE WHEN THE CARD
001600*                             LEAVES THE LANGUAGE FIELD BLANK.    
001700*  11/30/1998 J.PARDO Y2K-002 YEAR 2000 REVIEW - NO TWO-DIGIT YEAR
001800*                             FIELDS IN THIS PROGRAM. NO CHANGE   
001900*                             REQUIRED. SIGNED OFF Y2K PROJECT.   
002000*  06/17/2003 M.ALVAREZ SV-0047 CONTAINS-LETTERS CHECK TIGHTENED
002100*                             UP - NUMERIC-ONLY RESPONSE TEXT WAS
002200*                             SLIPPING PAST THE EXTRACT EDIT.
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  SVYVAL.
002600 AUTHOR.  R. T. OKAFOR.
002700 INSTALLATION.  RESEARCH SYSTEMS DIVISION.
002800 DATE-WRITTEN.  03/11/1991.
002900 DATE-COMPILED.  06/17/2003.
003000 SECURITY.  NON-CONFIDENTIAL.                                     
003100***************************************************************** 
003200***************************************************************** 
003300 ENVIRONMENT DIVISION.                                            
003400 CONFIGURATION SECTION.                                           
003500 SOURCE-COMPUTER.  IBM-3090.                                      
003600 OBJECT-COMPUTER.  IBM-3090.                                      
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS ALPHABETIC-UPPER IS 'A' THRU 'Z'
004000     CLASS ALPHABETIC-LOWER IS 'a' THRU 'z'.
004300***************************************************************** 
004400***************************************************************** 
004500 DATA DIVISION.                                                   
004600 WORKING-STORAGE SECTION.                                         
004700     COPY SVYCOD.                                                 
004800*---------------------------------------------------------------* 
004900 01  SVYVAL-SWITCHES.                                             
005000     05  SVYVAL-FOUND-SW         PIC X(01) VALUE 'N'.             
005100         88  SVYVAL-WAS-FOUND            VALUE 'Y'.               
005200     05  FILLER                  PIC X(10) VALUE SPACES.          
005300*---------------------------------------------------------------* 
005400 01  SVYVAL-WORK-AREA.                                            
005500     05  WV-UPPER-TEXT           PIC X(30) VALUE SPACES.          
005600     05  WV-SUBSCRIPT            PIC 9(03) COMP VALUE 0.          
005700     05  WV-LETTER-FOUND-SW      PIC X(01) VALUE 'N'.             
005800         88  WV-LETTER-WAS-FOUND         VALUE 'Y'.               
005900     05  WV-CHAR-POSITION        PIC 9(02) COMP VALUE 0.          
006000     05  FILLER                  PIC X(05) VALUE SPACES.          
006100*---------------------------------------------------------------* 
006200 LINKAGE SECTION.                                                 
006300     COPY SVYPRM.                                                 
006400***************************************************************** 
006500***************************************************************** 
006600 PROCEDURE DIVISION USING VALIDATION-REQUEST.                     
006700*---------------------------------------------------------------* 
006800*    0100-MAIN-CONTROL DISPATCHES ON THE REQUEST CODE THE         
006900*    CALLER MOVED INTO VAL-REQUEST-CODE AND RETURNS CONTROL       
007000*    WITH VAL-RESULT-SW AND VAL-OUTPUT-TEXT SET.                  
007100*---------------------------------------------------------------* 
007200 0100-MAIN-CONTROL.                                               
007300     MOVE 'N' TO VAL-RESULT-SW                                    
007400     MOVE SPACES TO VAL-OUTPUT-TEXT                               
007500*                                                                 
007600     IF VAL-CHECK-CAMPAIGN                                        
007700         PERFORM 0200-CHECK-CAMPAIGN THRU 0200-EXIT               
007800     ELSE                                                         
007900         IF VAL-CHECK-LANGUAGE                                    
008000             PERFORM 0300-CHECK-LANGUAGE THRU 0300-EXIT           
008100         ELSE                                                     
008200             IF VAL-CHECK-LETTERS                                 
008300                 PERFORM 0400-CHECK-LETTERS THRU 0400-EXIT        
008400             ELSE                                                 
008500                 GO TO 0100-EXIT                                  
008600             END-IF                                               
008700         END-IF                                                   
008800     END-IF.                                                      
008900 0100-EXIT.                                                       
009000     GOBACK.                                                      
009100*---------------------------------------------------------------* 
009200*    02/04/1994 J.PARDO - CAMPAIGN LOOKUP TRIES THE ALIAS TABLE   
009300*    FIRST SO A LONG PARM-CARD NAME FOLDS BACK TO THE SHORT CODE  
009400*    THE REST OF THE SYSTEM CARRIES ON RESPONSE-IN.               
009500*---------------------------------------------------------------* 
009600 0200-CHECK-CAMPAIGN.                                             
009700     MOVE VAL-INPUT-TEXT TO WV-UPPER-TEXT                         
009800     INSPECT WV-UPPER-TEXT CONVERTING                             
009900         'abcdefghijklmnopqrstuvwxyz' TO                          
010000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
010100     MOVE 'N' TO SVYVAL-FOUND-SW                                  
010200*                                                                 
010300     PERFORM 0210-SEARCH-ALIAS-TABLE                              
010400         VARYING WV-SUBSCRIPT FROM 1 BY 1                         
010500         UNTIL WV-SUBSCRIPT > 3                                   
010600             OR SVYVAL-WAS-FOUND                                  
010700*                                                                 
010800     IF SVYVAL-WAS-FOUND                                          
010900         MOVE ALIAS-CANON-CODE (WV-SUBSCRIPT) TO VAL-OUTPUT-TEXT  
011000         MOVE 'Y' TO VAL-RESULT-SW                                
011100         GO TO 0200-EXIT                                          
011200     END-IF                                                       
011300*                                                                 
011400     PERFORM 0220-SEARCH-CAMPAIGN-TABLE                           
011500         VARYING WV-SUBSCRIPT FROM 1 BY 1                         
011600         UNTIL WV-SUBSCRIPT > 6                                   
011700             OR SVYVAL-WAS-FOUND                                  
011800*                                                                 
011900     IF SVYVAL-WAS-FOUND                                          
012000         MOVE CAMP-CODE (WV-SUBSCRIPT) TO VAL-OUTPUT-TEXT         
012100         MOVE 'Y' TO VAL-RESULT-SW                                
012200     END-IF.                                                      
012300 0200-EXIT.                                                       
012400     EXIT.                                                        
012500*---------------------------------------------------------------* 
012600 0210-SEARCH-ALIAS-TABLE.                                         
012700     IF ALIAS-NAME (WV-SUBSCRIPT) = WV-UPPER-TEXT                 
012800         MOVE 'Y' TO SVYVAL-FOUND-SW                              
012900     END-IF.                                                      
013000*---------------------------------------------------------------* 
013100 0220-SEARCH-CAMPAIGN-TABLE.                                      
013200     IF CAMP-CODE (WV-SUBSCRIPT) = WV-UPPER-TEXT                  
013300         MOVE 'Y' TO SVYVAL-FOUND-SW                              
013400     END-IF.                                                      
013500*---------------------------------------------------------------* 
013600*    02/04/1994 J.PARDO - UNRECOGNIZED OR BLANK LANGUAGE CODES    
013700*    FALL BACK TO THE SHOP DEFAULT RATHER THAN STOPPING THE RUN.  
013800*---------------------------------------------------------------* 
013900 0300-CHECK-LANGUAGE.                                             
014000     MOVE VAL-INPUT-TEXT TO WV-UPPER-TEXT                         
014100     INSPECT WV-UPPER-TEXT CONVERTING                             
014200         'abcdefghijklmnopqrstuvwxyz' TO                          
014300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
014400     MOVE 'N' TO SVYVAL-FOUND-SW                                  
014500*                                                                 
014600     PERFORM 0310-SEARCH-LANGUAGE-TABLE                           
014700         VARYING WV-SUBSCRIPT FROM 1 BY 1                         
014800         UNTIL WV-SUBSCRIPT > 7                                   
014900             OR SVYVAL-WAS-FOUND                                  
015000*                                                                 
015100     IF SVYVAL-WAS-FOUND                                          
015200         MOVE LANG-CODE (WV-SUBSCRIPT) TO VAL-OUTPUT-TEXT         
015300     ELSE                                                         
015400         MOVE CONST-DEFAULT-LANG TO VAL-OUTPUT-TEXT               
015500     END-IF                                                       
015600     MOVE 'Y' TO VAL-RESULT-SW.                                   
015700 0300-EXIT.                                                       
015800     EXIT.                                                        
015900*---------------------------------------------------------------* 
016000 0310-SEARCH-LANGUAGE-TABLE.                                      
016100     IF LANG-CODE (WV-SUBSCRIPT) = WV-UPPER-TEXT (1:5)            
016200         MOVE 'Y' TO SVYVAL-FOUND-SW                              
016300     END-IF.                                                      
016400*---------------------------------------------------------------* 
016500*    06/17/2003 M.ALVAREZ - A RESPONSE OF ALL DIGITS, PUNCTUATION 
016600*    OR SPACES IS NOT A CODABLE ANSWER AND MUST NOT PASS EXTRACT. 
016700*---------------------------------------------------------------* 
016800 0400-CHECK-LETTERS.                                              
016900     MOVE 'N' TO WV-LETTER-FOUND-SW                               
017000*                                                                 
017100     PERFORM 0410-SCAN-ONE-CHARACTER                              
017200         VARYING WV-CHAR-POSITION FROM 1 BY 1                     
017300         UNTIL WV-CHAR-POSITION > 30                              
017400             OR WV-LETTER-WAS-FOUND                               
017500*                                                                 
017600     IF WV-LETTER-WAS-FOUND                                       
017700         MOVE 'Y' TO VAL-RESULT-SW                                
017800     ELSE                                                         
017900         MOVE 'N' TO VAL-RESULT-SW                                
018000     END-IF.                                                      
018100 0400-EXIT.                                                       
018200     EXIT.                                                        
018300*---------------------------------------------------------------* 
018400 0410-SCAN-ONE-CHARACTER.                                         
018500     IF VAL-INPUT-TEXT (WV-CHAR-POSITION:1) IS ALPHABETIC-UPPER   
018600     OR VAL-INPUT-TEXT (WV-CHAR-POSITION:1) IS ALPHABETIC-LOWER   
018700         MOVE 'Y' TO WV-LETTER-FOUND-SW                           
018800     END-IF.                                                      
