000100*----------------------------------------------------------------*
000200*  SVYCMP  -  FD RECORD LAYOUT FOR THE CATEGORY-MAP REFERENCE     
000300*  INPUT FILE LOADED TO A TABLE AT START OF SVYLOAD (LEAF TO      
000400*  TOP-LEVEL CATEGORY, PER CAMPAIGN).                             
000500*----------------------------------------------------------------*
000600 01  CATEGORY-MAP-RECORD.                                         
000700     05  CM-CAMPAIGN-CODE        PIC X(20).                       
000800     05  CM-LEAF-CODE            PIC X(30).                       
000900     05  CM-TOP-LEVEL-CODE       PIC X(30).                       
