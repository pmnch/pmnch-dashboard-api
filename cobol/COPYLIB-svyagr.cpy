000100*----------------------------------------------------------------*
000200*  SVYAGR  -  FD RECORD LAYOUT FOR THE AGE-REF OUTPUT FILE.  ONE  
000300*  RECORD PER DISTINCT NON-BLANK AGE VALUE SEEN BY SVYLOAD.       
000400*----------------------------------------------------------------*
000500 01  AGE-REF-RECORD.                                              
000600     05  AR-AGE-CODE             PIC X(17).                       
