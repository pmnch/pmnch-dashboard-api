000100***************************************************************** 
000200*  PROGRAM:  SVYBTC                                               
000300*  ORIGINAL AUTHOR:  R. T. OKAFOR                                 
000400*                                                                 
000500*  MAINTENANCE LOG                                                
000600*  DATE       INIT  REQ#      DESCRIPTION                         
000700*  ---------- ----  --------  ----------------------------------  
000800*  07/15/1991 RTO   SV-0004   ORIGINAL CODING - PARM CARD DRIVER  
000900*                             WIRES SVYVAL, SVYXTR, SVYLOAD AND   
001000*                             SVYNGRM TOGETHER AND PRINTS THE RUN 
001100*                             CONTROL REPORT.                     
001200*  10/03/1992 RTO   SV-0017   BAD-CAMPAIGN CARDS NOW SKIPPED WITH 
001300*                             A CONSOLE MESSAGE INSTEAD OF        
001400*                             ABENDING THE WHOLE RUN.             
001500*  08/11/1995 J.PARDO SV-0035 GRAND TOTAL BLOCK ADDED AFTER THE   
001600*                             LAST PARM CARD PER OPERATIONS       
001700*                             REQUEST.                            
001800*  11/30/1998 J.PARDO Y2K-008 YEAR 2000 REVIEW - HEADING DATE IS  
001900*                             TWO-DIGIT YEAR ONLY, NO CENTURY     
002000*                             MATH IN THIS PROGRAM. NO CHANGE     
002100*                             REQUIRED. SIGNED OFF Y2K PROJECT.   
002200*  04/02/2001 D.FENN  SV-0053 LANGUAGE CARD NO LONGER REJECTS THE 
002300*                             RUN - DEFAULTS AND CONTINUES, PER   
002400*                             SVYVAL SV-0031.                     
002500*  05/14/2004 M.ALVAREZ SV-0056 NGRAM-BUILD CALL ADDED TO THE     
002600*                             PIPELINE - RUNS AFTER SVYLOAD SO    
002700*                             DASHBOARD WORD CLOUDS STAY IN SYNC  
002800*                             WITH THE REFRESHED RESPONSE-OUT     
002900*                             FILE.                               
003000***************************************************************** 
003100 IDENTIFICATION DIVISION.                                         
003200 PROGRAM-ID.  SVYBTC.                                             
003300 AUTHOR.  R. T. OKAFOR.                                           
003400 INSTALLATION.  RESEARCH SYSTEMS DIVISION.                        
003500 DATE-WRITTEN.  07/15/1991.                                       
003600 DATE-COMPILED.  05/14/2004.                                      
003700 SECURITY.  NON-CONFIDENTIAL.                                     
003800***************************************************************** 
003900***************************************************************** 
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SOURCE-COMPUTER.  IBM-3090.                                      
004300 OBJECT-COMPUTER.  IBM-3090.                                      
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS ALPHABETIC-UPPER IS 'A' THRU 'Z'
004700     CLASS ALPHABETIC-LOWER IS 'a' THRU 'z'.
005000 INPUT-OUTPUT SECTION.                                          
005100 FILE-CONTROL.                                                    
005200     SELECT PARM-CARD-FILE                                        
005300         ASSIGN TO SVYPARM                                        
005400         FILE STATUS IS WS-PARMCARD-STATUS.                       
005500     SELECT PRINT-FILE                                            
005600         ASSIGN TO SVYPRT.                                        
005700***************************************************************** 
005800***************************************************************** 
005900 DATA DIVISION.                                                   
006000*------------------------------------------------------------*    
006100 FILE SECTION.                                                    
006200*------------------------------------------------------------*    
006300 FD  PARM-CARD-FILE.                                              
006400 01  PARM-CARD-RECORD.                                            
006500     05  PC-CAMPAIGN-TEXT        PIC X(30).                       
006600     05  PC-LANGUAGE-TEXT        PIC X(05).                       
006700     05  FILLER                  PIC X(45).                       
006800*------------------------------------------------------------*    
006900 FD  PRINT-FILE RECORDING MODE F.                                 
007000 01  PRINT-RECORD.                                                
007100     05  PRINT-LINE               PIC X(125).                     
007200     05  FILLER                   PIC X(07).                      
007300*------------------------------------------------------------*    
007400 WORKING-STORAGE SECTION.                                         
007500*------------------------------------------------------------*    
007600     COPY SVYCOD.                                                 
007700     COPY SVYPRM.                                                 
007800     COPY SVYCTL.                                                 
007900*------------------------------------------------------------*    
008000 01  SVYBTC-FILE-STATUSES.                                        
008100     05  WS-PARMCARD-STATUS       PIC X(02) VALUE '00'.           
008200         88  PARMCARD-AT-EOF             VALUE '10'.              
008300     05  FILLER                   PIC X(08) VALUE SPACES.         
008400*------------------------------------------------------------*    
008500 01  SVYBTC-SWITCHES.                                             
008600     05  WV-CAMPAIGN-FOUND-SW     PIC X(01) VALUE 'N'.            
008700         88  WV-CAMPAIGN-WAS-FOUND       VALUE 'Y'.               
008800     05  WV-LANGUAGE-FOUND-SW     PIC X(01) VALUE 'N'.            
008900         88  WV-LANGUAGE-WAS-FOUND       VALUE 'Y'.               
009000     05  FILLER                   PIC X(08) VALUE SPACES.         
009100*------------------------------------------------------------*    
009200 01  SVYBTC-GRAND-TOTALS.                                         
009300     05  GT-CARDS-READ            PIC 9(05) COMP VALUE 0.         
009400     05  GT-CARDS-REJECTED        PIC 9(05) COMP VALUE 0.         
009500     05  GT-RECORDS-READ          PIC 9(07) COMP VALUE 0.         
009600     05  GT-SELECTED-EXTRACT      PIC 9(07) COMP VALUE 0.         
009700     05  GT-DROPPED-AGE           PIC 9(07) COMP VALUE 0.         
009800     05  GT-DROPPED-UNCODABLE     PIC 9(07) COMP VALUE 0.         
009900     05  GT-RECORDS-WRITTEN       PIC 9(07) COMP VALUE 0.         
010000     05  GT-DISTINCT-COUNTRIES    PIC 9(05) COMP VALUE 0.         
010100     05  GT-DISTINCT-AGES         PIC 9(05) COMP VALUE 0.         
010200     05  FILLER                   PIC X(08) VALUE SPACES.         
010300*------------------------------------------------------------*    
010400 01  SVYBTC-EDIT-FIELDS.                                          
010500     05  ED-COUNT-7               PIC ZZZ,ZZ9.                    
010600     05  ED-COUNT-3               PIC ZZ9.                        
010700     05  FILLER                   PIC X(05) VALUE SPACES.         
010800*------------------------------------------------------------*    
010900 01  SVYBTC-PRINT-LINES.                                          
011000     05  NEXT-REPORT-LINE         PIC X(125) VALUE SPACES.        
011100*------------------------------------------------------------*    
011200 01  SVYBTC-REPORT-LINES.                                         
011300     05  RL-HEADING-LINE-1.                                       
011400         10  FILLER      PIC X(07) VALUE ' DATE: '.               
011500         10  RL-H1-MONTH PIC X(02).                               
011600         10  FILLER      PIC X(01) VALUE '/'.                     
011700         10  RL-H1-DAY   PIC X(02).                               
011800         10  FILLER      PIC X(01) VALUE '/'.                     
011900         10  RL-H1-YEAR  PIC X(02).                               
012000         10  FILLER      PIC X(03) VALUE SPACE.                   
012100         10  FILLER      PIC X(20) VALUE '   SURVEY RESPONSE E'.  
012200         10  FILLER      PIC X(20) VALUE 'TL - RUN CONTROL REP'.  
012300         10  FILLER      PIC X(20) VALUE 'ORT                 '.  
012400         10  FILLER      PIC X(16) VALUE '         PAGE: '.       
012500         10  RL-H1-PAGE-COUNT      PIC ZZ9.                       
012600     05  RL-HEADING-LINE-2.                                       
012700         10  FILLER      PIC X(20) VALUE '                    '.  
012800         10  FILLER      PIC X(20) VALUE '        ------------'.  
012900         10  FILLER      PIC X(20) VALUE '--------------------'.  
013000         10  FILLER      PIC X(06) VALUE '----  '.                
013100     05  RL-CAMPAIGN-LINE.                                        
013200         10  FILLER      PIC X(02) VALUE SPACES.                  
013300         10  FILLER      PIC X(10) VALUE 'CAMPAIGN: '.            
013400         10  RL-CAMPAIGN-CODE      PIC X(20).                     
013500         10  FILLER      PIC X(50) VALUE SPACES.                  
013600     05  RL-DETAIL-LINE-7.                                        
013700         10  FILLER      PIC X(02) VALUE SPACES.                  
013800         10  RL-D7-LABEL           PIC X(26).                     
013900         10  RL-D7-VALUE           PIC X(07).                     
014000         10  FILLER      PIC X(47) VALUE SPACES.                  
014100     05  RL-DETAIL-LINE-3.                                        
014200         10  FILLER      PIC X(02) VALUE SPACES.                  
014300         10  RL-D3-LABEL           PIC X(26).                     
014400         10  RL-D3-VALUE           PIC X(03).                     
014500         10  FILLER      PIC X(51) VALUE SPACES.                  
014600***************************************************************** 
014700***************************************************************** 
014800 PROCEDURE DIVISION.                                              
014900*-------------------------------------------------------------*   
015000*    0100-MAIN-CONTROL READS EACH CAMPAIGN/LANGUAGE PARM CARD,    
015100*    RUNS THE FOUR-PROGRAM PIPELINE FOR EVERY GOOD CARD AND       
015200*    PRINTS THE RUN CONTROL REPORT.                               
015300*-------------------------------------------------------------*   
015400 0100-MAIN-CONTROL.                                               
015500     PERFORM 0150-INITIALIZE-RUN.                                 
015600     PERFORM 0200-READ-PARM-CARD.                                 
015700     PERFORM 0300-PROCESS-ONE-PARM-CARD THRU 0300-EXIT            
015800         UNTIL PARMCARD-AT-EOF.                                   
015900     PERFORM 0950-PRINT-GRAND-TOTAL-REPORT.                       
016000     PERFORM 9800-TERMINATE-RUN.                                  
016100     GOBACK.                                                      
016200*-------------------------------------------------------------*   
016300 0150-INITIALIZE-RUN.                                             
016400*-------------------------------------------------------------*   
016500     OPEN INPUT  PARM-CARD-FILE.                                  
016600     OPEN OUTPUT PRINT-FILE.                                      
016700     ACCEPT WS-CURRENT-DATE-ACCEPT FROM DATE.                     
016800     MOVE WS-CURRENT-MONTH   TO RL-H1-MONTH.                      
016900     MOVE WS-CURRENT-DAY     TO RL-H1-DAY.                        
017000     MOVE WS-CURRENT-YEAR    TO RL-H1-YEAR.                       
017100     MOVE 1                  TO PAGE-COUNT.                       
017200     MOVE 99                 TO LINE-COUNT.                       
017300*-------------------------------------------------------------*   
017400 0200-READ-PARM-CARD.                                             
017500*-------------------------------------------------------------*   
017600     READ PARM-CARD-FILE                                          
017700         AT END MOVE '10' TO WS-PARMCARD-STATUS.                  
017800*-------------------------------------------------------------*   
017900*    0300-PROCESS-ONE-PARM-CARD VALIDATES THE CARD AND DRIVES     
018000*    THE PIPELINE.  A BAD CAMPAIGN CODE SKIPS THE CARD AND        
018100*    GOES STRAIGHT TO THE NEXT READ - SV-0017.                    
018200*-------------------------------------------------------------*   
018300 0300-PROCESS-ONE-PARM-CARD.                                      
018400     ADD 1 TO GT-CARDS-READ.                                      
018500     MOVE PC-CAMPAIGN-TEXT   TO PARM-CAMPAIGN-TEXT.               
018600     MOVE PC-LANGUAGE-TEXT   TO PARM-LANGUAGE-TEXT.               
018700     PERFORM 0310-VALIDATE-CAMPAIGN-CARD.                         
018800     IF NOT WV-CAMPAIGN-WAS-FOUND                                 
018900         ADD 1 TO GT-CARDS-REJECTED                               
019000         DISPLAY 'SVYBTC - UNKNOWN CAMPAIGN ON PARM CARD - '      
019100             PARM-CAMPAIGN-TEXT                                   
019200         GO TO 0300-EXIT                                          
019300     END-IF.                                                      
019400     MOVE VAL-OUTPUT-TEXT    TO RUN-CAMPAIGN-CODE.                
019500*    LANGUAGE CARD DOES NOT REJECT THE RUN - SVYVAL DEFAULTS      
019600*    IT AND WE JUST LOG A NOTE - D.FENN SV-0053.                  
019700     PERFORM 0320-VALIDATE-LANGUAGE-CARD.                         
019800     IF NOT WV-LANGUAGE-WAS-FOUND                                 
019900         DISPLAY 'SVYBTC - LANGUAGE NOT ON FILE, DEFAULT USED - ' 
020000             PARM-LANGUAGE-TEXT                                   
020100     END-IF.                                                      
020200     PERFORM 0330-RUN-CAMPAIGN-PIPELINE.                          
020300     PERFORM 0900-PRINT-CAMPAIGN-REPORT.                          
020400 0300-EXIT.                                                       
020500     PERFORM 0200-READ-PARM-CARD.                                 
020600*-------------------------------------------------------------*   
020700 0310-VALIDATE-CAMPAIGN-CARD.                                     
020800*-------------------------------------------------------------*   
020900     MOVE 'CAMP'             TO VAL-REQUEST-CODE.                 
021000     MOVE PARM-CAMPAIGN-TEXT TO VAL-INPUT-TEXT.                   
021100     MOVE SPACES             TO VAL-OUTPUT-TEXT.                  
021200     MOVE 'N'                TO VAL-RESULT-SW.                    
021300     CALL 'SVYVAL' USING VALIDATION-REQUEST                       
021400     END-CALL.                                                    
021500     MOVE VAL-RESULT-SW      TO WV-CAMPAIGN-FOUND-SW.             
021600*-------------------------------------------------------------*   
021700 0320-VALIDATE-LANGUAGE-CARD.                                     
021800*-------------------------------------------------------------*   
021900     MOVE 'LANG'             TO VAL-REQUEST-CODE.                 
022000     MOVE PARM-LANGUAGE-TEXT TO VAL-INPUT-TEXT.                   
022100     MOVE SPACES             TO VAL-OUTPUT-TEXT.                  
022200     MOVE 'N'                TO VAL-RESULT-SW.                    
022300     CALL 'SVYVAL' USING VALIDATION-REQUEST                       
022400     END-CALL.                                                    
022500     MOVE VAL-RESULT-SW      TO WV-LANGUAGE-FOUND-SW.             
022600*-------------------------------------------------------------*   
022700*    0330-RUN-CAMPAIGN-PIPELINE CALLS THE THREE WORKER            
022800*    PROGRAMS IN SEQUENCE.  SVYNGRM ADDED HERE 05/14/2004 -       
022900*    M.ALVAREZ SV-0056.                                           
023000*-------------------------------------------------------------*   
023100 0330-RUN-CAMPAIGN-PIPELINE.                                      
023200     MOVE 0 TO CT-RECORDS-READ.                                   
023300     MOVE 0 TO CT-SELECTED-EXTRACT.                               
023400     MOVE 0 TO CT-DROPPED-AGE.                                    
023500     MOVE 0 TO CT-DROPPED-UNCODABLE.                              
023600     MOVE 0 TO CT-RECORDS-WRITTEN.                                
023700     MOVE 0 TO CT-DISTINCT-COUNTRIES.                             
023800     MOVE 0 TO CT-DISTINCT-AGES.                                  
023900     CALL 'SVYXTR' USING RUN-CAMPAIGN-CODE, CONTROL-TOTALS        
024000     END-CALL.                                                    
024100     CALL 'SVYLOAD' USING RUN-CAMPAIGN-CODE, CONTROL-TOTALS       
024200     END-CALL.                                                    
024300     CALL 'SVYNGRM' USING RUN-CAMPAIGN-CODE                       
024400     END-CALL.                                                    
024500*-------------------------------------------------------------*   
024600*    0900-PRINT-CAMPAIGN-REPORT - SEE THE REPORT LAYOUT NOTE      
024700*    AT THE TOP OF THIS PROGRAM.  ADDED TO GRAND TOTALS AS IT     
024800*    GOES - J.PARDO SV-0035.                                      
024900*-------------------------------------------------------------*   
025000 0900-PRINT-CAMPAIGN-REPORT.                                      
025100     MOVE SPACES               TO RL-CAMPAIGN-LINE.               
025200     MOVE RUN-CAMPAIGN-CODE    TO RL-CAMPAIGN-CODE.               
025300     MOVE RL-CAMPAIGN-LINE     TO NEXT-REPORT-LINE.               
025400     PERFORM 9000-PRINT-REPORT-LINE.                              
025500     MOVE CT-RECORDS-READ          TO ED-COUNT-7.                 
025600     MOVE 'RECORDS READ ............' TO RL-D7-LABEL.             
025700     MOVE ED-COUNT-7               TO RL-D7-VALUE.                
025800     MOVE RL-DETAIL-LINE-7         TO NEXT-REPORT-LINE.           
025900     PERFORM 9000-PRINT-REPORT-LINE.                              
026000     MOVE CT-SELECTED-EXTRACT      TO ED-COUNT-7.                 
026100     MOVE 'SELECTED BY EXTRACT .....' TO RL-D7-LABEL.             
026200     MOVE ED-COUNT-7               TO RL-D7-VALUE.                
026300     MOVE RL-DETAIL-LINE-7         TO NEXT-REPORT-LINE.           
026400     PERFORM 9000-PRINT-REPORT-LINE.                              
026500     MOVE CT-DROPPED-AGE           TO ED-COUNT-7.                 
026600     MOVE 'DROPPED BY AGE FILTER ..' TO RL-D7-LABEL.              
026700     MOVE ED-COUNT-7               TO RL-D7-VALUE.                
026800     MOVE RL-DETAIL-LINE-7         TO NEXT-REPORT-LINE.           
026900     PERFORM 9000-PRINT-REPORT-LINE.                              
027000     MOVE CT-DROPPED-UNCODABLE     TO ED-COUNT-7.                 
027100     MOVE 'DROPPED AS UNCODABLE ...' TO RL-D7-LABEL.              
027200     MOVE ED-COUNT-7               TO RL-D7-VALUE.                
027300     MOVE RL-DETAIL-LINE-7         TO NEXT-REPORT-LINE.           
027400     PERFORM 9000-PRINT-REPORT-LINE.                              
027500     MOVE CT-RECORDS-WRITTEN       TO ED-COUNT-7.                 
027600     MOVE 'RECORDS WRITTEN ........' TO RL-D7-LABEL.              
027700     MOVE ED-COUNT-7               TO RL-D7-VALUE.                
027800     MOVE RL-DETAIL-LINE-7         TO NEXT-REPORT-LINE.           
027900     PERFORM 9000-PRINT-REPORT-LINE.                              
028000     MOVE CT-DISTINCT-COUNTRIES    TO ED-COUNT-3.                 
028100     MOVE 'DISTINCT COUNTRIES .....' TO RL-D3-LABEL.              
028200     MOVE ED-COUNT-3               TO RL-D3-VALUE.                
028300     MOVE RL-DETAIL-LINE-3         TO NEXT-REPORT-LINE.           
028400     PERFORM 9000-PRINT-REPORT-LINE.                              
028500     MOVE CT-DISTINCT-AGES         TO ED-COUNT-3.                 
028600     MOVE 'DISTINCT AGES ..........' TO RL-D3-LABEL.              
028700     MOVE ED-COUNT-3               TO RL-D3-VALUE.                
028800     MOVE RL-DETAIL-LINE-3         TO NEXT-REPORT-LINE.           
028900     PERFORM 9000-PRINT-REPORT-LINE.                              
029000     ADD CT-RECORDS-READ        TO GT-RECORDS-READ.               
029100     ADD CT-SELECTED-EXTRACT    TO GT-SELECTED-EXTRACT.           
029200     ADD CT-DROPPED-AGE         TO GT-DROPPED-AGE.                
029300     ADD CT-DROPPED-UNCODABLE   TO GT-DROPPED-UNCODABLE.          
029400     ADD CT-RECORDS-WRITTEN     TO GT-RECORDS-WRITTEN.            
029500     ADD CT-DISTINCT-COUNTRIES  TO GT-DISTINCT-COUNTRIES.         
029600     ADD CT-DISTINCT-AGES       TO GT-DISTINCT-AGES.              
029700*-------------------------------------------------------------*   
029800*    0950-PRINT-GRAND-TOTAL-REPORT - SAME LAYOUT AS A CAMPAIGN    
029900*    BLOCK, PRINTED ONCE AFTER THE LAST PARM CARD - SV-0035.      
030000*-------------------------------------------------------------*   
030100 0950-PRINT-GRAND-TOTAL-REPORT.                                   
030200     MOVE SPACES               TO RL-CAMPAIGN-LINE.               
030300     MOVE 'GRAND TOTAL'        TO RL-CAMPAIGN-CODE.               
030400     MOVE RL-CAMPAIGN-LINE     TO NEXT-REPORT-LINE.               
030500     PERFORM 9000-PRINT-REPORT-LINE.                              
030600     MOVE GT-RECORDS-READ          TO ED-COUNT-7.                 
030700     MOVE 'RECORDS READ ............' TO RL-D7-LABEL.             
030800     MOVE ED-COUNT-7               TO RL-D7-VALUE.                
030900     MOVE RL-DETAIL-LINE-7         TO NEXT-REPORT-LINE.           
031000     PERFORM 9000-PRINT-REPORT-LINE.                              
031100     MOVE GT-SELECTED-EXTRACT      TO ED-COUNT-7.                 
031200     MOVE 'SELECTED BY EXTRACT .....' TO RL-D7-LABEL.             
031300     MOVE ED-COUNT-7               TO RL-D7-VALUE.                
031400     MOVE RL-DETAIL-LINE-7         TO NEXT-REPORT-LINE.           
031500     PERFORM 9000-PRINT-REPORT-LINE.                              
031600     MOVE GT-DROPPED-AGE           TO ED-COUNT-7.                 
031700     MOVE 'DROPPED BY AGE FILTER ..' TO RL-D7-LABEL.              
031800     MOVE ED-COUNT-7               TO RL-D7-VALUE.                
031900     MOVE RL-DETAIL-LINE-7         TO NEXT-REPORT-LINE.           
032000     PERFORM 9000-PRINT-REPORT-LINE.                              
032100     MOVE GT-DROPPED-UNCODABLE     TO ED-COUNT-7.                 
032200     MOVE 'DROPPED AS UNCODABLE ...' TO RL-D7-LABEL.              
032300     MOVE ED-COUNT-7               TO RL-D7-VALUE.                
032400     MOVE RL-DETAIL-LINE-7         TO NEXT-REPORT-LINE.           
032500     PERFORM 9000-PRINT-REPORT-LINE.                              
032600     MOVE GT-RECORDS-WRITTEN       TO ED-COUNT-7.                 
032700     MOVE 'RECORDS WRITTEN ........' TO RL-D7-LABEL.              
032800     MOVE ED-COUNT-7               TO RL-D7-VALUE.                
032900     MOVE RL-DETAIL-LINE-7         TO NEXT-REPORT-LINE.           
033000     PERFORM 9000-PRINT-REPORT-LINE.                              
033100     MOVE GT-DISTINCT-COUNTRIES    TO ED-COUNT-3.                 
033200     MOVE 'DISTINCT COUNTRIES .....' TO RL-D3-LABEL.              
033300     MOVE ED-COUNT-3               TO RL-D3-VALUE.                
033400     MOVE RL-DETAIL-LINE-3         TO NEXT-REPORT-LINE.           
033500     PERFORM 9000-PRINT-REPORT-LINE.                              
033600     MOVE GT-DISTINCT-AGES         TO ED-COUNT-3.                 
033700     MOVE 'DISTINCT AGES ..........' TO RL-D3-LABEL.              
033800     MOVE ED-COUNT-3               TO RL-D3-VALUE.                
033900     MOVE RL-DETAIL-LINE-3         TO NEXT-REPORT-LINE.           
034000     PERFORM 9000-PRINT-REPORT-LINE.                              
034100     MOVE SPACES               TO RL-CAMPAIGN-LINE.               
034200     MOVE 'CARDS READ:'        TO RL-CAMPAIGN-CODE.               
034300     MOVE RL-CAMPAIGN-LINE     TO NEXT-REPORT-LINE.               
034400     PERFORM 9000-PRINT-REPORT-LINE.                              
034500     MOVE GT-CARDS-READ            TO ED-COUNT-3.                 
034600     MOVE 'PARM CARDS READ ........' TO RL-D3-LABEL.              
034700     MOVE ED-COUNT-3               TO RL-D3-VALUE.                
034800     MOVE RL-DETAIL-LINE-3         TO NEXT-REPORT-LINE.           
034900     PERFORM 9000-PRINT-REPORT-LINE.                              
035000     MOVE GT-CARDS-REJECTED        TO ED-COUNT-3.                 
035100     MOVE 'PARM CARDS REJECTED ....' TO RL-D3-LABEL.              
035200     MOVE ED-COUNT-3               TO RL-D3-VALUE.                
035300     MOVE RL-DETAIL-LINE-3         TO NEXT-REPORT-LINE.           
035400     PERFORM 9000-PRINT-REPORT-LINE.                              
035500*-------------------------------------------------------------*   
035600 9000-PRINT-REPORT-LINE.                                          
035700*-------------------------------------------------------------*   
035800     IF LINE-COUNT GREATER THAN LINES-ON-PAGE                     
035900         PERFORM 9100-PRINT-HEADING-LINES                         
036000     END-IF.                                                      
036100     MOVE NEXT-REPORT-LINE    TO PRINT-LINE.                      
036200     PERFORM 9120-WRITE-PRINT-LINE.                               
036300*-------------------------------------------------------------*   
036400 9100-PRINT-HEADING-LINES.                                        
036500*-------------------------------------------------------------*   
036600     MOVE PAGE-COUNT           TO RL-H1-PAGE-COUNT.               
036700     MOVE RL-HEADING-LINE-1    TO PRINT-LINE.                     
036800     PERFORM 9110-WRITE-TOP-OF-PAGE.                              
036900     MOVE 2                    TO LINE-SPACEING.                  
037000     MOVE RL-HEADING-LINE-2    TO PRINT-LINE.                     
037100     PERFORM 9120-WRITE-PRINT-LINE.                               
037200     ADD  1                    TO PAGE-COUNT.                     
037300     MOVE 1                    TO LINE-SPACEING.                  
037400     MOVE 5                    TO LINE-COUNT.                     
037500*-------------------------------------------------------------*   
037600 9110-WRITE-TOP-OF-PAGE.                                          
037700*-------------------------------------------------------------*   
037800     WRITE PRINT-RECORD                                           
037900         AFTER ADVANCING PAGE.                                    
038000     MOVE SPACES               TO PRINT-LINE.                     
038100*-------------------------------------------------------------*   
038200 9120-WRITE-PRINT-LINE.                                           
038300*-------------------------------------------------------------*   
038400     WRITE PRINT-RECORD                                           
038500         AFTER ADVANCING LINE-SPACEING.                           
038600     MOVE SPACES               TO PRINT-LINE.                     
038700     ADD  1                    TO LINE-COUNT.                     
038800     MOVE 1                    TO LINE-SPACEING.                  
038900*-------------------------------------------------------------*   
039000 9800-TERMINATE-RUN.                                              
039100*-------------------------------------------------------------*   
039200     CLOSE PARM-CARD-FILE.                                        
039300     CLOSE PRINT-FILE.                                            
