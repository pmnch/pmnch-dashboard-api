000100*----------------------------------------------------------------*
000200*  SVYNGT  -  FD RECORD LAYOUT FOR THE NGRAM-OUT OUTPUT FILE.     
000300*----------------------------------------------------------------*
000400 01  NGRAM-OUT-RECORD.                                            
000500     05  NO-Q-CODE               PIC X(02).                       
000600     05  NO-NGRAM-KIND           PIC X(07).                       
000700     05  NO-NGRAM-TEXT           PIC X(60).                       
000800     05  NO-NGRAM-COUNT          PIC 9(07).                       
