000100***************************************************************** 
000200*  PROGRAM:  SVYXTR                                               
000300*  ORIGINAL AUTHOR:  R. T. OKAFOR                                 
000400*                                                                 
000500*  MAINTENANCE LOG                                                
000600*  DATE       INIT  REQ#      DESCRIPTION                         
000700*  ---------- ----  --------  ----------------------------------  
000800*  04/02/1991 RTO   SV-0002   ORIGINAL CODING - PER-CAMPAIGN      
000900*                             SELECTION OF RAW RESPONSE RECORDS   
001000*                             OFF THE RESPONSE-IN FEED.           
001100*  09/14/1992 RTO   SV-0016   SHORT-RESPONSE EDIT ADDED - TEXT OF 
001200*                             THREE CHARACTERS OR LESS IS JUNK.   
001300*  05/09/1995 D.FENN  SV-0033 GENDER NORMALIZATION REWRITTEN TO   
001400*                             WORD-INITIAL-CAP EACH WORD RATHER   
001500*                             THAN THE WHOLE VALUE.               
001600*  12/18/1998 D.FENN  Y2K-006 YEAR 2000 REVIEW - NO DATE FIELDS   
001700*                             PROCESSED BY THIS PROGRAM. NO CHANGE
001800*                             REQUIRED. SIGNED OFF Y2K PROJECT.   
001900*  04/23/2001 D.FENN  SV-0052 TWOSPIRIT/UNSPECIFIED GENDER VALUES
002000*                             NOW RENAMED PER DASHBOARD STANDARD.
002070*  09/30/2005 M.ALVAREZ SV-0060 RESPONSE-IN/EXTRACT-WORK TEXT
002080*                             SCAN LENGTHS PUT BACK IN STEP WITH
002090*                             SVYIN SV-0060 - THE TEXT FIELDS ARE
002095*                             FULL DISPLAY WIDTH AGAIN.
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  SVYXTR.
002400 AUTHOR.  R. T. OKAFOR.
002500 INSTALLATION.  RESEARCH SYSTEMS DIVISION.
002600 DATE-WRITTEN.  04/02/1991.
002700 DATE-COMPILED.  09/30/2005.
002800 SECURITY.  NON-CONFIDENTIAL.                                     
002900***************************************************************** 
003000***************************************************************** 
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SOURCE-COMPUTER.  IBM-3090.                                      
003400 OBJECT-COMPUTER.  IBM-3090.                                      
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS ALPHABETIC-UPPER IS 'A' THRU 'Z'
003800     CLASS ALPHABETIC-LOWER IS 'a' THRU 'z'.
004100*---------------------------------------------------------------* 
004200 INPUT-OUTPUT SECTION.                                            
004300 FILE-CONTROL.                                                    
004400     SELECT RESPONSE-IN-FILE  ASSIGN TO SVYIN                     
004500         FILE STATUS IS WS-RESPIN-STATUS.                         
004600     SELECT EXTRACT-WORK-FILE ASSIGN TO SVYWRK                    
004700         FILE STATUS IS WS-EXTWRK-STATUS.                         
004800***************************************************************** 
004900***************************************************************** 
005000 DATA DIVISION.                                                   
005100 FILE SECTION.                                                    
005200 FD  RESPONSE-IN-FILE                                             
005300     LABEL RECORDS ARE STANDARD                                   
005400     RECORDING MODE IS F.                                         
005500     COPY SVYIN.                                                  
005600*---------------------------------------------------------------* 
005700 FD  EXTRACT-WORK-FILE                                            
005800     LABEL RECORDS ARE STANDARD                                   
005900     RECORDING MODE IS F.                                         
006000     COPY SVYWRK.                                                 
006100*---------------------------------------------------------------* 
006200 WORKING-STORAGE SECTION.                                         
006300     COPY SVYCOD.                                                 
006400*---------------------------------------------------------------* 
006500 01  SVYXTR-FILE-STATUSES.                                        
006600     05  WS-RESPIN-STATUS        PIC X(02) VALUE '00'.            
006700         88  RESPIN-OK                  VALUE '00'.               
006800     05  WS-EXTWRK-STATUS        PIC X(02) VALUE '00'.            
006900         88  EXTWRK-OK                  VALUE '00'.               
007000     05  FILLER                  PIC X(06) VALUE SPACES.          
007100*---------------------------------------------------------------* 
007200 01  SVYXTR-SWITCHES.                                             
007300     05  WS-RESPIN-EOF-SW        PIC X(01) VALUE 'N'.             
007400         88  RESPIN-AT-EOF                VALUE 'Y'.              
007500     05  WV-ELIGIBLE-SW          PIC X(01) VALUE 'N'.             
007600         88  WV-RECORD-ELIGIBLE          VALUE 'Y'.               
007700     05  WV-AGE-NUMERIC-SW       PIC X(01) VALUE 'N'.             
007800         88  WV-AGE-IS-NUMERIC           VALUE 'Y'.               
007900     05  WV-WORD-START-SW        PIC X(01) VALUE 'Y'.             
008000         88  WV-AT-WORD-START             VALUE 'Y'.              
008100     05  FILLER                  PIC X(06) VALUE SPACES.          
008200*---------------------------------------------------------------* 
008300 01  SVYXTR-WORK-AREA.                                            
008400     05  WS-MIN-AGE              PIC 9(02) COMP VALUE 15.         
008500     05  WV-AGE-LEN              PIC 9(02) COMP VALUE 0.          
008600     05  WV-AGE-RJ               PIC X(03) VALUE SPACES.          
008700     05  WV-AGE-NUM REDEFINES WV-AGE-RJ                           
008800                             PIC 9(03).                           
008900     05  WV-TEXT-LEN             PIC 9(02) COMP VALUE 0.          
009000     05  WV-ENG-LEN              PIC 9(02) COMP VALUE 0.          
009100     05  WV-Q2-TEXT-LEN          PIC 9(02) COMP VALUE 0.          
009200     05  WV-Q2-ENG-LEN           PIC 9(02) COMP VALUE 0.          
009300     05  WV-SUBSCRIPT            PIC 9(02) COMP VALUE 0.          
009400     05  WV-RJ-START             PIC 9(02) COMP VALUE 0.          
009500     05  WV-ONE-CHAR             PIC X(01) VALUE SPACE.           
009600     05  FILLER                  PIC X(05) VALUE SPACES.          
009700*---------------------------------------------------------------* 
009800 LINKAGE SECTION.                                                 
009900     COPY SVYPRM.                                                 
010000***************************************************************** 
010100***************************************************************** 
010200 PROCEDURE DIVISION USING RUN-CAMPAIGN-CODE, CONTROL-TOTALS.      
010300*---------------------------------------------------------------* 
010400 0100-MAIN-CONTROL.                                               
010500     PERFORM 0150-INITIALIZE                                      
010600     OPEN INPUT  RESPONSE-IN-FILE                                 
010700     OPEN OUTPUT EXTRACT-WORK-FILE                                
010800     PERFORM 0200-READ-RESPONSE-IN                                
010900     PERFORM 0300-PROCESS-ONE-RECORD THRU 0300-EXIT               
011000         UNTIL RESPIN-AT-EOF                                      
011100     CLOSE RESPONSE-IN-FILE                                       
011200     CLOSE EXTRACT-WORK-FILE                                      
011300     GOBACK.                                                      
011400*---------------------------------------------------------------* 
011500*    09/14/1992 RTO - MINIMUM AGE VARIES BY CAMPAIGN; LOOKED UP   
011600*    ONCE FROM THE CAMPAIGN TABLE RATHER THAN ON EVERY RECORD.    
011700*---------------------------------------------------------------* 
011800 0150-INITIALIZE.                                                 
011900     MOVE 0 TO CT-RECORDS-READ CT-SELECTED-EXTRACT                
012000     MOVE 15 TO WS-MIN-AGE                                        
012100     PERFORM 0160-LOOKUP-CAMPAIGN-MIN-AGE                         
012200         VARYING CAMP-NDX FROM 1 BY 1                             
012300         UNTIL CAMP-NDX > 6.                                      
012400*---------------------------------------------------------------* 
012500 0160-LOOKUP-CAMPAIGN-MIN-AGE.                                    
012600     IF CAMP-CODE (CAMP-NDX) = RUN-CAMPAIGN-CODE                  
012700         MOVE CAMP-MIN-AGE (CAMP-NDX) TO WS-MIN-AGE               
012800     END-IF.                                                      
012900*---------------------------------------------------------------* 
013000 0200-READ-RESPONSE-IN.                                           
013100     READ RESPONSE-IN-FILE                                        
013200         AT END                                                   
013300             MOVE 'Y' TO WS-RESPIN-EOF-SW                         
013400     END-READ.                                                    
013500*---------------------------------------------------------------* 
013600 0300-PROCESS-ONE-RECORD.                                         
013700     ADD 1 TO CT-RECORDS-READ                                     
013800     MOVE 'N' TO WV-ELIGIBLE-SW                                   
013900     IF RI-CAMPAIGN-CODE = RUN-CAMPAIGN-CODE                      
014000         PERFORM 0250-CHECK-ELIGIBILITY                           
014100     END-IF                                                       
014200     IF WV-RECORD-ELIGIBLE                                        
014300         ADD 1 TO CT-SELECTED-EXTRACT                             
014400         INITIALIZE EXTRACT-WORK-RECORD                           
014500         PERFORM 0400-BUILD-RAW-RESPONSE                          
014600         PERFORM 0500-NORMALIZE-GENDER                            
014700         PERFORM 0600-WRITE-EXTRACT-WORK                          
014800     END-IF                                                       
014900     PERFORM 0200-READ-RESPONSE-IN.                               
015000 0300-EXIT.                                                       
015100     EXIT.                                                        
015200*---------------------------------------------------------------*
015300*    09/14/1992 RTO - CONTENT EDITS PLUS THE AGE RULE; ANY
015400*    FAILURE DROPS THE RECORD FROM THE RUN.
015500*---------------------------------------------------------------*
015600 0250-CHECK-ELIGIBILITY.
015700     MOVE 'N' TO WV-ELIGIBLE-SW
015800     IF RI-ORIGINAL-TEXT = SPACES
015900         GO TO 0250-EXIT
016000     END-IF
016100     IF RI-ALPHA2-COUNTRY = SPACES
016200         GO TO 0250-EXIT
016300     END-IF
016400     IF RI-NLU-CATEGORY = SPACES
016500         GO TO 0250-EXIT
016600     END-IF
016700     IF RI-LEMMATIZED = SPACES
016800         GO TO 0250-EXIT
016900     END-IF
017000     PERFORM 0260-SCAN-TEXT-LENGTH
017100     IF WV-TEXT-LEN NOT > 3
017200         GO TO 0250-EXIT
017300     END-IF
017400     PERFORM 0270-DETERMINE-AGE-NUMERIC
017500     IF WV-AGE-IS-NUMERIC
017600         IF WV-AGE-NUM < WS-MIN-AGE
017700             GO TO 0250-EXIT
017800         END-IF
017900     END-IF
018000     MOVE 'Y' TO WV-ELIGIBLE-SW.
018100 0250-EXIT.
018200     EXIT.
018300*---------------------------------------------------------------*
018400 0260-SCAN-TEXT-LENGTH.
018500     PERFORM 0261-NULL-STEP
018600         VARYING WV-TEXT-LEN FROM 80 BY -1
018700         UNTIL WV-TEXT-LEN = 0
018800             OR RI-ORIGINAL-TEXT (WV-TEXT-LEN:1) NOT = SPACE.
018900*---------------------------------------------------------------* 
019000 0261-NULL-STEP.                                                  
019100     CONTINUE.                                                    
019200*---------------------------------------------------------------* 
019300 0270-DETERMINE-AGE-NUMERIC.                                      
019400     MOVE 'N' TO WV-AGE-NUMERIC-SW                                
019500     PERFORM 0271-NULL-STEP                                       
019600         VARYING WV-AGE-LEN FROM 17 BY -1                         
019700         UNTIL WV-AGE-LEN = 0                                     
019800             OR RI-AGE (WV-AGE-LEN:1) NOT = SPACE                 
019900     IF WV-AGE-LEN = 0                                            
020000         GO TO 0270-EXIT                                          
020100     END-IF                                                       
020200     IF WV-AGE-LEN > 3                                            
020300         GO TO 0270-EXIT                                          
020400     END-IF                                                       
020500     IF RI-AGE (1:WV-AGE-LEN) IS NUMERIC                          
020600         MOVE 'Y' TO WV-AGE-NUMERIC-SW                            
020700         PERFORM 0280-RIGHT-JUSTIFY-AGE                           
020800     END-IF.                                                      
020900 0270-EXIT.                                                       
021000     EXIT.                                                        
021100*---------------------------------------------------------------* 
021200 0271-NULL-STEP.                                                  
021300     CONTINUE.                                                    
021400*---------------------------------------------------------------* 
021500 0280-RIGHT-JUSTIFY-AGE.                                          
021600     MOVE SPACES TO WV-AGE-RJ                                     
021700     COMPUTE WV-RJ-START = 4 - WV-AGE-LEN                         
021800     MOVE RI-AGE (1:WV-AGE-LEN)                                   
021900         TO WV-AGE-RJ (WV-RJ-START:WV-AGE-LEN)                    
022000     INSPECT WV-AGE-RJ REPLACING LEADING SPACE BY '0'.            
022100*---------------------------------------------------------------* 
022200*    RAW-RESPONSE COMBINE - ORIGINAL TEXT ALONE, OR               
022300*    'ORIGINAL (ENGLISH)' WHEN A TRANSLATION IS PRESENT.          
022400*---------------------------------------------------------------* 
022500 0400-BUILD-RAW-RESPONSE.                                         
022600     IF RI-ENGLISH-TEXT = SPACES                                  
022700         MOVE RI-ORIGINAL-TEXT TO EW-RAW-RESPONSE                 
022800     ELSE                                                         
022900         PERFORM 0285-SCAN-ENGLISH-LENGTH                         
023000         STRING RI-ORIGINAL-TEXT (1:WV-TEXT-LEN) DELIMITED BY SIZE
023100                ' (' DELIMITED BY SIZE                            
023200                RI-ENGLISH-TEXT (1:WV-ENG-LEN) DELIMITED BY SIZE  
023300                ')' DELIMITED BY SIZE                             
023400             INTO EW-RAW-RESPONSE                                 
023500         END-STRING                                               
023600     END-IF.                                                      
023700*---------------------------------------------------------------* 
023800 0285-SCAN-ENGLISH-LENGTH.                                        
023900     PERFORM 0286-NULL-STEP                                       
024000         VARYING WV-ENG-LEN FROM 80 BY -1
024100         UNTIL WV-ENG-LEN = 0                                     
024200             OR RI-ENGLISH-TEXT (WV-ENG-LEN:1) NOT = SPACE.       
024300*---------------------------------------------------------------* 
024400 0286-NULL-STEP.                                                  
024500     CONTINUE.                                                    
024600*---------------------------------------------------------------* 
024700*    05/09/1995 D.FENN - CAPITALIZE THE FIRST LETTER OF EACH      
024800*    WORD, LOWER-CASE THE REST, THEN THE TWO EXACT RENAMES.       
024900*---------------------------------------------------------------* 
025000 0500-NORMALIZE-GENDER.                                           
025100     MOVE RI-GENDER TO EW-GENDER                                  
025200     MOVE 'Y' TO WV-WORD-START-SW                                 
025300     PERFORM 0510-CAP-ONE-CHARACTER                               
025400         VARYING WV-SUBSCRIPT FROM 1 BY 1                         
025500         UNTIL WV-SUBSCRIPT > 20                                  
025600     IF EW-GENDER = 'Twospirit'                                   
025700         MOVE 'Two Spirit' TO EW-GENDER                           
025800     END-IF                                                       
025900     IF EW-GENDER = 'Unspecified'                                 
026000         MOVE 'Prefer Not To Say' TO EW-GENDER                    
026100     END-IF.                                                      
026200*---------------------------------------------------------------* 
026300 0510-CAP-ONE-CHARACTER.                                          
026400     MOVE EW-GENDER (WV-SUBSCRIPT:1) TO WV-ONE-CHAR               
026500     IF WV-ONE-CHAR = SPACE                                       
026600         MOVE 'Y' TO WV-WORD-START-SW                             
026700     ELSE                                                         
026800         IF WV-AT-WORD-START                                      
026900             INSPECT WV-ONE-CHAR CONVERTING                       
027000                 'abcdefghijklmnopqrstuvwxyz' TO                  
027100                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                     
027200             MOVE 'N' TO WV-WORD-START-SW                         
027300         ELSE                                                     
027400             INSPECT WV-ONE-CHAR CONVERTING                       
027500                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                  
027600                 'abcdefghijklmnopqrstuvwxyz'                     
027700         END-IF                                                   
027800         MOVE WV-ONE-CHAR TO EW-GENDER (WV-SUBSCRIPT:1)           
027900     END-IF.                                                      
028000*---------------------------------------------------------------* 
028100 0600-WRITE-EXTRACT-WORK.                                         
028200     MOVE RI-CAMPAIGN-CODE   TO EW-CAMPAIGN-CODE                  
028300     MOVE RI-ORIGINAL-LANG   TO EW-ORIGINAL-LANG                  
028400     MOVE RI-NLU-CATEGORY    TO EW-NLU-CATEGORY                   
028500     MOVE RI-LEMMATIZED      TO EW-LEMMATIZED                     
028600     MOVE RI-ALPHA2-COUNTRY  TO EW-ALPHA2-COUNTRY                 
028700     MOVE RI-REGION-NAME     TO EW-REGION-NAME                    
028800     MOVE RI-AGE             TO EW-AGE                            
028900     MOVE RI-PROFESSION      TO EW-PROFESSION                     
029000     IF RUN-CAMPAIGN-CODE = 'GIZ'                                 
029100         PERFORM 0650-BUILD-Q2-AREA                               
029200     END-IF                                                       
029300     WRITE EXTRACT-WORK-RECORD.                                   
029400*---------------------------------------------------------------* 
029500*    GIZ IS THE ONLY TWO-QUESTION CAMPAIGN; Q2 GETS THE SAME      
029600*    RAW-RESPONSE COMBINE AS Q1.                                  
029700*---------------------------------------------------------------* 
029800 0650-BUILD-Q2-AREA.                                              
029900     MOVE RI-Q2-ORIGINAL-LANG TO EW-Q2-ORIGINAL-LANG              
030000     MOVE RI-Q2-NLU-CATEGORY  TO EW-Q2-NLU-CATEGORY               
030100     MOVE RI-Q2-LEMMATIZED    TO EW-Q2-LEMMATIZED                 
030200     IF RI-Q2-ENGLISH-TEXT = SPACES                               
030300         MOVE RI-Q2-ORIGINAL-TEXT TO EW-Q2-RAW-RESPONSE           
030400     ELSE                                                         
030500         PERFORM 0660-SCAN-Q2-LENGTHS                             
030600         STRING RI-Q2-ORIGINAL-TEXT (1:WV-Q2-TEXT-LEN)            
030700                 DELIMITED BY SIZE                                
030800                ' (' DELIMITED BY SIZE                            
030900                RI-Q2-ENGLISH-TEXT (1:WV-Q2-ENG-LEN)              
031000                 DELIMITED BY SIZE                                
031100                ')' DELIMITED BY SIZE                             
031200             INTO EW-Q2-RAW-RESPONSE                              
031300         END-STRING                                               
031400     END-IF.                                                      
031500*---------------------------------------------------------------* 
031600 0660-SCAN-Q2-LENGTHS.                                            
031700     PERFORM 0661-NULL-STEP                                       
031800         VARYING WV-Q2-TEXT-LEN FROM 80 BY -1                     
031900         UNTIL WV-Q2-TEXT-LEN = 0                                 
032000             OR RI-Q2-ORIGINAL-TEXT (WV-Q2-TEXT-LEN:1) NOT = SPACE
032100     PERFORM 0661-NULL-STEP                                       
032200         VARYING WV-Q2-ENG-LEN FROM 80 BY -1                      
032300         UNTIL WV-Q2-ENG-LEN = 0                                  
032400             OR RI-Q2-ENGLISH-TEXT (WV-Q2-ENG-LEN:1) NOT = SPACE. 
032500*---------------------------------------------------------------* 
032600 0661-NULL-STEP.                                                  
032700     CONTINUE.                                                    
