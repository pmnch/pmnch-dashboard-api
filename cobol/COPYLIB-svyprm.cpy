000100*----------------------------------------------------------------*
000200*  SVYPRM  -  CALL-INTERFACE LAYOUTS SHARED BETWEEN SVYBTC AND    
000300*  ITS FOUR WORKER SUBPROGRAMS (SVYXTR, SVYLOAD, SVYNGRM, SVYVAL).
000400*----------------------------------------------------------------*
000500 01  PARM-CARD.                                                   
000600     05  PARM-CAMPAIGN-TEXT      PIC X(30).                       
000700     05  PARM-LANGUAGE-TEXT      PIC X(05).                       
000800     05  FILLER                  PIC X(45).                       
000900*----------------------------------------------------------------*
001000 01  RUN-CAMPAIGN-CODE           PIC X(20).                       
001100*----------------------------------------------------------------*
001200 01  CONTROL-TOTALS.                                              
001300     05  CT-RECORDS-READ         PIC 9(07) COMP VALUE 0.          
001400     05  CT-SELECTED-EXTRACT     PIC 9(07) COMP VALUE 0.          
001500     05  CT-DROPPED-AGE          PIC 9(07) COMP VALUE 0.          
001600     05  CT-DROPPED-UNCODABLE    PIC 9(07) COMP VALUE 0.          
001700     05  CT-RECORDS-WRITTEN      PIC 9(07) COMP VALUE 0.          
001800     05  CT-DISTINCT-COUNTRIES   PIC 9(03) COMP VALUE 0.          
001900     05  CT-DISTINCT-AGES        PIC 9(03) COMP VALUE 0.          
002000*----------------------------------------------------------------*
002100 01  VALIDATION-REQUEST.                                          
002200     05  VAL-REQUEST-CODE        PIC X(04).                       
002300         88  VAL-CHECK-CAMPAIGN       VALUE 'CAMP'.               
002400         88  VAL-CHECK-LANGUAGE       VALUE 'LANG'.               
002500         88  VAL-CHECK-LETTERS        VALUE 'LETR'.               
002600     05  VAL-INPUT-TEXT           PIC X(30).                      
002700     05  VAL-OUTPUT-TEXT          PIC X(20).                      
002800     05  VAL-RESULT-SW            PIC X(01).                      
002900         88  VAL-FOUND                VALUE 'Y'.                  
003000         88  VAL-NOT-FOUND            VALUE 'N'.                  
